000100*****************************************************
000110*   FILE-CONTROL ENTRY - SLO TARGET / CONFIG FILE  *
000120*****************************************************
000130*
000140* 17/02/26 RDH - CREATED.
000150*
000160     SELECT DG-SLO-CONFIG-FILE   ASSIGN TO "CFGFILE"
000170            ORGANIZATION IS SEQUENTIAL
000180            FILE STATUS  IS DG-CFG-STATUS.
000190*
