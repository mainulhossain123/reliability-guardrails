000100*****************************************************
000110*                                                   *
000120*   LINKAGE SWITCH PASSED TO DG950 (AUDIT-LOG)     *
000130*        TELLS THE SUBPROGRAM WHICH FUNCTION TO    *
000140*        PERFORM ON THIS CALL                      *
000150*                                                   *
000160*****************************************************
000170*
000180* 1 BYTE. NOT A FILE RECORD - PASSED ON THE USING
000190* PHRASE OF EVERY CALL "DG950".
000200*
000210* 11/02/26 RDH - CREATED.
000220*
000230 01  DG-AUDIT-FUNCTION             PIC X.
000240     88  DG-AUDIT-FUNC-APPEND          VALUE "A".
000250     88  DG-AUDIT-FUNC-READ-BACK       VALUE "R".
000260*
