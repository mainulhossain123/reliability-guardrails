000100*****************************************************
000110*   FD - COST DATA FILE                            *
000120*        HEADER RECORD FOLLOWED BY UP TO 31 DAILY  *
000130*        DETAIL RECORDS, BOTH 01S REDEFINE THE     *
000140*        SAME BUFFER, DG-CST-REC-TYPE SAYS WHICH   *
000150*****************************************************
000160*
000170* 17/02/26 RDH - CREATED.
000180*
000190 FD  DG-COST-DATA-FILE
000200     RECORDING MODE IS F
000210     LABEL RECORDS ARE STANDARD.
000220     COPY WSDGCST.
000230*
