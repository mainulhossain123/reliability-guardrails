000100*****************************************************
000110*   FILE-CONTROL ENTRY - AUDIT LOG FILE            *
000120*****************************************************
000130*
000140* OPENED EXTEND BY DG950 SO EACH RUN APPENDS ONE MORE
000150* DECISION RECORD WITHOUT DISTURBING WHAT IS ALREADY
000160* ON THE FILE.
000170*
000180* 17/02/26 RDH - CREATED.
000190*
000200     SELECT DG-AUDIT-LOG-FILE    ASSIGN TO "AUDFILE"
000210            ORGANIZATION IS SEQUENTIAL
000220            FILE STATUS  IS DG-AUD-STATUS.
000230*
