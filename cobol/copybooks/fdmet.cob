000100*****************************************************
000110*   FD - METRICS FILE                              *
000120*****************************************************
000130*
000140* 17/02/26 RDH - CREATED.
000150*
000160 FD  DG-METRICS-FILE
000170     RECORDING MODE IS F
000180     LABEL RECORDS ARE STANDARD.
000190     COPY WSDGMET.
000200*
