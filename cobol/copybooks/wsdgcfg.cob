000100*****************************************************
000110*                                                   *
000120*   RECORD DEFINITION FOR THE SLO TARGET FILE      *
000130*        (GUARDRAIL CONFIGURATION RECORD)          *
000140*                                                   *
000150*****************************************************
000160*
000170* FILE SIZE 40 BYTES.
000180*
000190* 04/02/26 RDH - CREATED.
000200* 09/02/26 RDH - REQ 1142. WIDENED BURN THRESHOLDS TO
000210*                9(3)V99 TO MATCH THE COST TABLE PICS.
000220*
000230 01  DG-SLO-CONFIG-RECORD.
000240*
000250*    AVAILABILITY TARGET, E.G. 099.9000 FOR 99.9000 PERCENT.
000260     03  DG-CFG-AVAIL-TARGET-PCT   PIC 9(3)V9(4)  COMP-3.
000270*
000280*    P95 LATENCY THRESHOLD IN MILLISECONDS.
000290     03  DG-CFG-LATENCY-P95-LIMIT  PIC 9(5)       COMP.
000300*
000310*    BURN-RATE LABEL THRESHOLDS - DEFAULTS 2.00 / 5.00 / 10.00.
000320     03  DG-CFG-BURN-THRESH-MED    PIC 9(3)V99    COMP-3.
000330     03  DG-CFG-BURN-THRESH-HIGH   PIC 9(3)V99    COMP-3.
000340     03  DG-CFG-BURN-THRESH-CRIT   PIC 9(3)V99    COMP-3.
000350     03  FILLER                    PIC X(23).
000360*
