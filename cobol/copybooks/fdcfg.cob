000100*****************************************************
000110*   FD - SLO TARGET / CONFIG FILE                  *
000120*****************************************************
000130*
000140* THE RECORD DESCRIPTION ITSELF COMES STRAIGHT IN OFF
000150* WSDGCFG SO THERE IS ONLY EVER ONE COPY OF THE FIELD
000160* LIST TO MAINTAIN.
000170*
000180* 17/02/26 RDH - CREATED.
000190*
000200 FD  DG-SLO-CONFIG-FILE
000210     RECORDING MODE IS F
000220     LABEL RECORDS ARE STANDARD.
000230     COPY WSDGCFG.
000240*
