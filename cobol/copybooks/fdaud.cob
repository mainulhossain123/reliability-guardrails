000100*****************************************************
000110*   FD - AUDIT LOG FILE                            *
000120*****************************************************
000130*
000140* 17/02/26 RDH - CREATED.
000150*
000160 FD  DG-AUDIT-LOG-FILE
000170     RECORDING MODE IS F
000180     LABEL RECORDS ARE STANDARD.
000190     COPY WSDGDEC.
000200*
