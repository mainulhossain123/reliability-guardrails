000100*****************************************************
000110*                                                   *
000120*   RECORD DEFINITION FOR THE POLICY TABLE FILE    *
000130*        8 RECORDS, ASCENDING BY POLICY-PRIORITY   *
000140*                                                   *
000150*****************************************************
000160*
000170* FILE SIZE 380 BYTES.
000180*
000190* 08/02/26 RDH - CREATED.
000200* 15/02/26 RDH - REQ 1152. CONDITION-COUNT ADDED SO THE
000210*                SCAN IN DG000 KNOWS WHERE TO STOP AND
000220*                DOES NOT TEST SPACE-FILLED CONDITIONS.
000230*
000240 01  DG-POLICY-RECORD.
000250     03  DG-POL-ID                 PIC X(6).
000260     03  DG-POL-PRIORITY           PIC 9(3)       COMP.
000270     03  DG-POL-NAME               PIC X(40).
000280     03  DG-POL-ACTION             PIC X(5).
000290         88  DG-POL-IS-ALLOW           VALUE "ALLOW".
000300         88  DG-POL-IS-WARN            VALUE "WARN ".
000310         88  DG-POL-IS-DELAY           VALUE "DELAY".
000320         88  DG-POL-IS-BLOCK           VALUE "BLOCK".
000330     03  DG-POL-DELAY-MINUTES      PIC 9(4)       COMP.
000340     03  DG-POL-CONDITION-COUNT    PIC 9          COMP.
000350     03  DG-POL-CONDITION-GRP      OCCURS 4 TIMES.
000360         05  DG-POL-SIGNAL-KEY     PIC X(20).
000370         05  DG-POL-OPERATOR       PIC X(3).
000380             88  DG-POL-OP-LT          VALUE "LT ".
000390             88  DG-POL-OP-LTE         VALUE "LTE".
000400             88  DG-POL-OP-GT          VALUE "GT ".
000410             88  DG-POL-OP-GTE         VALUE "GTE".
000420             88  DG-POL-OP-EQ          VALUE "EQ ".
000430             88  DG-POL-OP-NEQ         VALUE "NEQ".
000440         05  DG-POL-TARGET-NUM     PIC S9(7)V99   COMP-3.
000450         05  DG-POL-TARGET-TEXT    PIC X(10).
000460     03  DG-POL-REASON             PIC X(120).
000470     03  DG-POL-REMEDIATION        PIC X(120).
000480     03  FILLER                   PIC X(3).
000490*
