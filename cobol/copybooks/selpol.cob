000100*****************************************************
000110*   FILE-CONTROL ENTRY - POLICY TABLE FILE         *
000120*****************************************************
000130*
000140* 17/02/26 RDH - CREATED.
000150*
000160     SELECT DG-POLICY-TABLE-FILE ASSIGN TO "POLFILE"
000170            ORGANIZATION IS SEQUENTIAL
000180            FILE STATUS  IS DG-POL-STATUS.
000190*
