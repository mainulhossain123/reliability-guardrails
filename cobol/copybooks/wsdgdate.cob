000100*****************************************************
000110*   RUN-DATE DISPLAY WORK AREA                     *
000120*        CALLER SUPPLIES THE RUN DATE ON THE       *
000130*        USING PHRASE - THIS BLOCK ONLY FORMATS    *
000140*        IT FOR THE REPORT / NARRATIVE HEADINGS     *
000150*****************************************************
000160*
000170* THE SHOP HAS ALWAYS CARRIED ALL THREE VIEWS EVEN WHEN
000180* ONLY UK IS PRINTED, SO A LATER CHANGE TO USA FORMAT IS
000190* A ONE LINE MOVE, NOT A REWRITE.
000200*
000210* 19/02/26 RDH - CREATED.
000220*
000230 01  DG-DATE-FORMATS.
000240     03  DG-DATE-RAW              PIC 9(8).
000250     03  DG-DATE-GROUP REDEFINES DG-DATE-RAW.
000260         05  DG-DATE-CCYY         PIC 9(4).
000270         05  DG-DATE-MM           PIC 99.
000280         05  DG-DATE-DD           PIC 99.
000290     03  DG-DATE-UK                PIC X(10)  VALUE SPACES.
000300     03  DG-DATE-UK-GRP REDEFINES DG-DATE-UK.
000310         05  DG-DATE-UK-DD        PIC 99.
000320         05  FILLER               PIC X        VALUE "/".
000330         05  DG-DATE-UK-MM        PIC 99.
000340         05  FILLER               PIC X        VALUE "/".
000350         05  DG-DATE-UK-CCYY      PIC 9(4).
000360     03  DG-DATE-USA               PIC X(10)  VALUE SPACES.
000370     03  DG-DATE-USA-GRP REDEFINES DG-DATE-USA.
000380         05  DG-DATE-USA-MM       PIC 99.
000390         05  FILLER               PIC X        VALUE "/".
000400         05  DG-DATE-USA-DD       PIC 99.
000410         05  FILLER               PIC X        VALUE "/".
000420         05  DG-DATE-USA-CCYY     PIC 9(4).
000430     03  FILLER                   PIC X(11).
000440*
