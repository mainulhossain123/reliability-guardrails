000100*****************************************************
000110*                                                   *
000120*   RECORD DEFINITIONS FOR THE COST DATA FILE      *
000130*        ONE HEADER RECORD FOLLOWED BY UP TO       *
000140*        31 DAILY DETAIL RECORDS, OLDEST FIRST      *
000150*                                                   *
000160*****************************************************
000170*
000180* HEADER 33 BYTES, DETAIL 20 BYTES. DG-CST-REC-TYPE
000190* IN COLUMN 1 OF BOTH RECORDS TELLS US WHICH IS WHICH.
000200*
000210* 06/02/26 RDH - CREATED.
000220* 10/02/26 RDH - REQ 1144. CURRENCY MOVED OUT OF THE
000230*                DETAIL RECORD, IT NEVER VARIED BY DAY
000240*                AND WAS WASTING SPACE ON EVERY DETAIL.
000250*
000260 01  DG-COST-HEADER-RECORD.
000270     03  DG-CSH-REC-TYPE           PIC X.
000280         88  DG-CSH-IS-HEADER          VALUE "H".
000290     03  DG-CSH-SERVICE-NAME       PIC X(20).
000300     03  DG-CSH-CURRENCY           PIC X(3).
000310     03  DG-CSH-MONTHLY-BUDGET-USD PIC 9(9)V99    COMP-3.
000320     03  FILLER                   PIC X(3).
000330*
000340 01  DG-DAILY-COST-RECORD.
000350     03  DG-CST-REC-TYPE           PIC X.
000360         88  DG-CST-IS-DETAIL          VALUE "D".
000370*
000380*    ISO YYYY-MM-DD, USED AS THE ASCENDING SORT KEY.
000390     03  DG-CST-DATE               PIC X(10).
000400     03  DG-CST-AMOUNT             PIC 9(7)V99    COMP-3.
000410     03  FILLER                   PIC X(3).
000420*
