000100*****************************************************
000110*   FILE-CONTROL ENTRY - SLO STATUS REPORT SPOOL    *
000120*****************************************************
000130*
000140* OWNED OUTRIGHT BY DG910. OPENED EXTEND SO EACH RUN
000150* ADDS ONE MORE SLO PANEL TO THE SPOOL WITHOUT ANY
000160* OTHER PROGRAM TOUCHING THE SAME PHYSICAL FILE.
000170*
000180* 21/02/26 RDH - CREATED. REQ 1156 - SLO PANEL TAKEN OFF
000190*                 THE SHARED RPTFILE STREAM AND GIVEN ITS
000200*                 OWN SPOOL.
000210*
000220     SELECT DG-SLO-REPORT-FILE  ASSIGN TO "SLORPT"
000230            ORGANIZATION IS LINE SEQUENTIAL
000240            FILE STATUS  IS DG-RPT-STATUS.
000250*
