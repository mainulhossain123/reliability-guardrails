000100*****************************************************
000110*   FILE STATUS / MESSAGE PAIR                     *
000120*        COPY ... REPLACING ==:FIL:== BY THE       *
000130*        CALLER'S OWN PREFIX, E.G. DG-CFG, SO      *
000140*        EVERY FILE GETS ITS OWN NAMED STATUS      *
000150*****************************************************
000160*
000170* 18/02/26 RDH - CREATED.
000180*
000190     03  :FIL:-STATUS            PIC XX.
000200         88  :FIL:-STATUS-OK         VALUE "00".
000210         88  :FIL:-STATUS-EOF        VALUE "10".
000220     03  :FIL:-STATUS-MSG        PIC X(30).
000230*
