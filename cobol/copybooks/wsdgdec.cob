000100*****************************************************
000110*                                                   *
000120*   RECORD DEFINITION FOR THE DECISION RECORD      *
000130*        WRITTEN ONCE PER RUN, ALSO THE LAYOUT     *
000140*        OF EVERY RECORD ON THE AUDIT LOG FILE      *
000150*                                                   *
000160*****************************************************
000170*
000180* FILE SIZE 440 BYTES. THE SLO AND COST RESULT BLOCKS
000190* ARE PULLED IN WHOLE FROM THEIR OWN COPYBOOKS SO DG000
000200* AND DG950 NEVER HAVE TO REPEAT THE FIELD LIST BY HAND.
000210*
000220* 09/02/26 RDH - CREATED.
000230* 16/02/26 RDH - REQ 1153. HEADER BLOCK RENAMED FROM A
000240*                PLAIN "SNAPSHOT" GROUP TO DG-DEC-SLO-BLOCK
000250*                / DG-DEC-COST-BLOCK SO FIELD NAMES MATCH
000260*                THE SOURCE COPYBOOKS ON A REPLACING COPY.
000270* 20/02/26 RDH - REQ 1154. ADDED DG-DEC-SERVICE-NAME - THE
000280*                NARRATIVE AND THE AUDIT READ-BACK LISTING
000290*                BOTH NEED IT AND NEITHER SIGNAL BLOCK CARRIES
000300*                IT ON ITS OWN.
000310*
000320 01  DG-DECISION-RECORD.
000330     03  DG-DEC-RUN-TIMESTAMP      PIC X(20).
000340     03  DG-DEC-SERVICE-NAME       PIC X(20).
000350     03  DG-DEC-ACTION             PIC X(5).
000360         88  DG-DEC-IS-ALLOW           VALUE "ALLOW".
000370         88  DG-DEC-IS-WARN            VALUE "WARN ".
000380         88  DG-DEC-IS-DELAY           VALUE "DELAY".
000390         88  DG-DEC-IS-BLOCK           VALUE "BLOCK".
000400     03  DG-DEC-POLICY-ID          PIC X(6).
000410     03  DG-DEC-POLICY-NAME        PIC X(40).
000420     03  DG-DEC-DELAY-MINUTES      PIC 9(4)       COMP.
000430     03  DG-DEC-REASON             PIC X(120).
000440     03  DG-DEC-REMEDIATION        PIC X(120).
000450*
000460     COPY WSDGSLR REPLACING
000470          ==DG-SLO-RESULT-BLOCK== BY ==DG-DEC-SLO-BLOCK==
000480          ==01 ==                 BY ==03 ==.
000490*
000500     COPY WSDGCRS REPLACING
000510          ==DG-COST-RESULT-BLOCK== BY ==DG-DEC-COST-BLOCK==
000520          ==01 ==                  BY ==03 ==.
000530*
