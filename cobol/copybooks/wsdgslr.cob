000100*****************************************************
000110*                                                   *
000120*   WORKING STORAGE FOR THE SLO RESULT BLOCK       *
000130*        BUILT BY DG910, CARRIED INTO DG000        *
000140*                                                   *
000150*****************************************************
000160*
000170* 256 BYTES. INTERNAL - NEVER WRITTEN TO ITS OWN FILE,
000180* BUT EMBEDDED WHOLE INTO THE DECISION RECORD BELOW.
000190*
000200* 05/02/26 RDH - CREATED.
000210* 13/02/26 RDH - REQ 1150. ADDED THE 88-LEVELS ON THE
000220*                BURN LABEL SO DG000 CAN TEST IT WITHOUT
000230*                REPEATING THE LITERALS AT EVERY CALLER.
000240*
000250 01  DG-SLO-RESULT-BLOCK.
000260*
000270     03  DG-SLR-AVAILABILITY-PCT   PIC 9(3)V9(6)  COMP-3.
000280     03  DG-SLR-ERROR-BUDGET-PCT   PIC 9(3)V99    COMP-3.
000290     03  DG-SLR-BURN-RATE-LABEL    PIC X(8).
000300         88  DG-SLR-BURN-IS-LOW        VALUE "LOW     ".
000310         88  DG-SLR-BURN-IS-MEDIUM     VALUE "MEDIUM  ".
000320         88  DG-SLR-BURN-IS-HIGH       VALUE "HIGH    ".
000330         88  DG-SLR-BURN-IS-CRITICAL   VALUE "CRITICAL".
000340     03  DG-SLR-BURN-RATE-VALUE    PIC 9(3)V99    COMP-3.
000350     03  DG-SLR-LATENCY-P95-MS     PIC 9(5)       COMP.
000360     03  DG-SLR-LATENCY-P99-MS     PIC 9(5)       COMP.
000370     03  DG-SLR-LATENCY-COMPLIANT  PIC X.
000380         88  DG-SLR-LATENCY-OK         VALUE "Y".
000390     03  DG-SLR-AVAIL-COMPLIANT    PIC X.
000400         88  DG-SLR-AVAIL-OK           VALUE "Y".
000410     03  DG-SLR-AVG-BURN-RATE      PIC 9(3)V99    COMP-3.
000420     03  DG-SLR-HEALTHY            PIC X.
000430         88  DG-SLR-IS-HEALTHY         VALUE "Y".
000440     03  FILLER                   PIC X(219).
000450*
