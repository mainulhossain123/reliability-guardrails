000100*****************************************************
000110*                                                   *
000120*   WORKING STORAGE FOR THE COST RESULT BLOCK      *
000130*        BUILT BY DG920, CARRIED INTO DG000        *
000140*                                                   *
000150*****************************************************
000160*
000170* 128 BYTES. INTERNAL - NEVER WRITTEN TO ITS OWN FILE,
000180* BUT EMBEDDED WHOLE INTO THE DECISION RECORD BELOW.
000190*
000200* 07/02/26 RDH - CREATED.
000210* 14/02/26 RDH - REQ 1151. TREND LABEL WIDENED TO X(8)
000220*                TO TAKE "STABLE" AND "SPIKING" WITHOUT
000230*                TRUNCATION ON THE FINOPS REPORT.
000240*
000250 01  DG-COST-RESULT-BLOCK.
000260*
000270     03  DG-CRS-CURR-WEEK-AVG-USD  PIC 9(7)V99    COMP-3.
000280     03  DG-CRS-PREV-WEEK-AVG-USD  PIC 9(7)V99    COMP-3.
000290     03  DG-CRS-WOW-CHANGE-PCT     PIC S9(4)V99   COMP-3.
000300     03  DG-CRS-TREND              PIC X(8).
000310         88  DG-CRS-TREND-SPIKING      VALUE "SPIKING ".
000320         88  DG-CRS-TREND-RISING       VALUE "RISING  ".
000330         88  DG-CRS-TREND-FALLING      VALUE "FALLING ".
000340         88  DG-CRS-TREND-STABLE       VALUE "STABLE  ".
000350     03  DG-CRS-SPIKE-DETECTED     PIC X.
000360         88  DG-CRS-SPIKE-FOUND        VALUE "Y".
000370     03  DG-CRS-MTD-SPEND-USD      PIC 9(9)V99    COMP-3.
000380     03  DG-CRS-BUDGET-UTIL-PCT    PIC 9(4)V99    COMP-3.
000390     03  FILLER                   PIC X(95).
000400*
