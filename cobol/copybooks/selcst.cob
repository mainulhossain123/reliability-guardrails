000100*****************************************************
000110*   FILE-CONTROL ENTRY - COST DATA FILE            *
000120*****************************************************
000130*
000140* 17/02/26 RDH - CREATED.
000150*
000160     SELECT DG-COST-DATA-FILE    ASSIGN TO "CSTFILE"
000170            ORGANIZATION IS SEQUENTIAL
000180            FILE STATUS  IS DG-CST-STATUS.
000190*
