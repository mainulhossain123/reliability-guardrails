000100*****************************************************
000110*   FILE-CONTROL ENTRY - METRICS FILE              *
000120*****************************************************
000130*
000140* 17/02/26 RDH - CREATED.
000150*
000160     SELECT DG-METRICS-FILE      ASSIGN TO "METFILE"
000170            ORGANIZATION IS SEQUENTIAL
000180            FILE STATUS  IS DG-MET-STATUS.
000190*
