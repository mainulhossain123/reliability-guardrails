000100*****************************************************
000110*   FILE-CONTROL ENTRY - DECISION REPORT SPOOL      *
000120*****************************************************
000130*
000140* OWNED OUTRIGHT BY DG000. OPENED EXTEND SO EACH RUN
000150* ADDS ONE MORE DECISION PANEL TO THE SPOOL WITHOUT ANY
000160* OTHER PROGRAM TOUCHING THE SAME PHYSICAL FILE.
000170*
000180* 21/02/26 RDH - CREATED. REQ 1156 - DECISION PANEL TAKEN
000190*                 OFF THE SHARED RPTFILE STREAM AND GIVEN
000200*                 ITS OWN SPOOL.
000210*
000220     SELECT DG-DCN-REPORT-FILE  ASSIGN TO "DCNRPT"
000230            ORGANIZATION IS LINE SEQUENTIAL
000240            FILE STATUS  IS DG-RPT-STATUS.
000250*
