000100*****************************************************
000110*                                                   *
000120*   RECORD DEFINITION FOR THE METRICS FILE         *
000130*        ONE RECORD PER SERVICE PER RUN            *
000140*                                                   *
000150*****************************************************
000160*
000170* FILE SIZE 180 BYTES.
000180*
000190* 04/02/26 RDH - CREATED.
000200* 11/02/26 RDH - REQ 1145. HOURLY-RATE-COUNT ADDED SO
000210*                THE ENGINE KNOWS HOW MANY OF THE 24
000220*                SLOTS BELOW ARE ACTUALLY POPULATED.
000230*
000240 01  DG-METRICS-RECORD.
000250     03  DG-MET-SERVICE-NAME       PIC X(20).
000260*
000270*    REQUEST AND FAILURE COUNTS FOR THE SLO WINDOW.
000280     03  DG-MET-TOTAL-REQUESTS     PIC 9(10)      COMP.
000290     03  DG-MET-FAILED-REQUESTS    PIC 9(10)      COMP.
000300*
000310*    OBSERVED LATENCY PERCENTILES, MILLISECONDS.
000320     03  DG-MET-LATENCY-P95-MS     PIC 9(5)       COMP.
000330     03  DG-MET-LATENCY-P99-MS     PIC 9(5)       COMP.
000340*
000350*    NUMBER OF HOURLY BURN-RATE SAMPLES ACTUALLY SENT,
000360*    ALWAYS <= 24. SAMPLES ARE OLDEST FIRST.
000370     03  DG-MET-HOURLY-RATE-COUNT  PIC 9(2)       COMP.
000380     03  DG-MET-HOURLY-BURN-GRP    OCCURS 24 TIMES.
000390         05  DG-MET-HOURLY-BURN-RATE
000400                                   PIC 9(3)V99    COMP-3.
000410     03  FILLER                   PIC X(14).
000420*
