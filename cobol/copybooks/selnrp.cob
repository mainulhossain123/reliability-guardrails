000100*****************************************************
000110*   FILE-CONTROL ENTRY - INCIDENT NARRATIVE SPOOL   *
000120*****************************************************
000130*
000140* OWNED OUTRIGHT BY DG940. OPENED EXTEND SO EACH RUN
000150* ADDS ONE MORE NARRATIVE WRITE-UP TO THE SPOOL WITHOUT
000160* ANY OTHER PROGRAM TOUCHING THE SAME PHYSICAL FILE.
000170*
000180* 21/02/26 RDH - CREATED. REQ 1156 - NARRATIVE PANEL TAKEN
000190*                 OFF THE SHARED RPTFILE STREAM AND GIVEN
000200*                 ITS OWN SPOOL.
000210*
000220     SELECT DG-NAR-REPORT-FILE  ASSIGN TO "NARRPT"
000230            ORGANIZATION IS LINE SEQUENTIAL
000240            FILE STATUS  IS DG-RPT-STATUS.
000250*
