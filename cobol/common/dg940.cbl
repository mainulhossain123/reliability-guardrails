000100*****************************************************************
000110*                                                                *
000120*                  Incident Narrative Explainer                 *
000130*                                                                *
000140*            Called subprogram - plain text narrative           *
000150*                                                                *
000160*****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*================================
000200*
000210 PROGRAM-ID.       DG940.
000220**
000230 AUTHOR.           M T Quayle.
000240**
000250 INSTALLATION.     Applewood Computers - Deployment Gate Project.
000260**
000270 DATE-WRITTEN.     02/1988.
000280**
000290 DATE-COMPILED.
000300**
000310 SECURITY.         Copyright (C) 1988 - 2026 & later, Applewood
000320                    Computers. Distributed under the GNU General
000330                    Public License. See the file COPYING for
000340                    details.
000350**
000360*    Remarks.          Incident Narrative Explainer.
000370*                      Called by DG000 after the decision report is
000380*                      printed. Builds the contributing-factor and
000390*                      recommended-action lists from the decision
000400*                      record and writes the sectioned narrative to
000410*                      the shared print spool.
000420*
000430*                      DG940 is the old statement-of-earnings
000440*                      narrative builder, kept here for its
000450*                      accumulate-a-list-then-print-it shape; the
000460*                      earnings codes became contributing factors
000470*                      and the deduction notes became recommended
000480*                      actions.
000490**
000500*    Version.          See Prog-Name In Ws.
000510**
000520*    Called Modules.
000530*                      None.
000540**
000550*    Functions Used:
000560*                      None.
000570*    Files used :
000580*                      DG-NAR-REPORT-FILE.   This program's own spool.
000590*
000600*    Error messages used.
000610* System wide:
000620*                      None.
000630* Program specific:
000640*                      None.
000650**
000660* Changes:
000670* 02/1988  mtq -        Created - statement-of-earnings narrative.
000680* 11/1995  mtq -        Added the deduction-notes paragraph.
000690* 09/1998  mtq -        Y2K REVIEW - no 2 digit year fields held by
000700*                       this module, no change required.
000710* 04/2026  mtq - 1.0.00 REQ 1146. Retargeted as the deployment gate
000720*                       incident narrative. Earnings-code table scan
000730*                       replaced with the ordered contributing-factor
000740*                       rule list; deduction notes replaced with the
000750*                       ordered recommended-action rule list.
000760* 15/02/26 mtq - 1.0.01 REQ 1153. Sections with nothing to say are
000770*                       now skipped entirely rather than printed
000780*                       with a blank body.
000785* 21/02/26 mtq - 1.0.02 REQ 1156. Narrative panel moved off the
000786*                       shared RPTFILE stream onto its own NARRPT
000787*                       spool - DG000 still had its own FD open on
000788*                       the common report file when this module
000789*                       was re-opening the identical physical file,
000790*                       which is not valid.
000791**
000800*****************************************************************
000810* Copyright Notice.
000820* ****************
000830*
000840* This notice supersedes all prior copyright notices.
000850*
000860* These files and programs are part of the Applewood Computers
000870* Deployment Gate project and are Copyright (c) Applewood
000880* Computers, 1988-2026 and later.
000890*
000900* This program is free software; you can redistribute it and/or
000910* modify it under the terms of the GNU General Public License as
000920* published by the Free Software Foundation; version 3 and later.
000930*
000940* Distributed in the hope that it will be useful, but WITHOUT ANY
000950* WARRANTY; without even the implied warranty of MERCHANTABILITY
000960* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
000970* License for more details.
000980*
000990*****************************************************************
001000*
001010 ENVIRONMENT             DIVISION.
001020*================================
001030*
001040 CONFIGURATION           SECTION.
001050 SPECIAL-NAMES.
001060     C01 IS TOP-OF-FORM
001070     CLASS DG-ALPHA-CLASS  IS "A" THRU "Z"
001080     UPSI-0 ON  STATUS IS DG-RERUN-FLAG
001090     UPSI-0 OFF STATUS IS DG-NORMAL-RUN.
001100*
001110 INPUT-OUTPUT            SECTION.
001120 FILE-CONTROL.
001130     COPY SELNRP.
001140*
001150 DATA                    DIVISION.
001160*================================
001170*
001180 FILE                    SECTION.
001190*
001200 FD  DG-NAR-REPORT-FILE
001210     RECORDING MODE IS F
001220     LABEL RECORDS ARE STANDARD.
001230 01  DG-NARRATIVE-LINE            PIC X(96).
001240*
001250 WORKING-STORAGE SECTION.
001260*-----------------------
001270*
001280 77  DG940-PROG-NAME          PIC X(17) VALUE "DG940   (1.01)".
001290*
001300 01  WS-DATA.
001310     03  WS-FACTOR-COUNT       PIC 9      COMP VALUE 0.
001320     03  WS-ACTION-COUNT       PIC 9      COMP VALUE 0.
001330     03  WS-LINE-IX            PIC 9      COMP.
001340     03  FILLER                PIC X(10).
001350*
001360 01  WS-FACTOR-TABLE.
001370     03  WS-FACTOR-ENTRY  OCCURS 5 TIMES INDEXED BY WS-FAC-IX.
001380         05  WS-FACTOR-TEXT    PIC X(90).
001390*
001400 01  WS-ACTION-TABLE.
001410     03  WS-ACTION-ENTRY  OCCURS 6 TIMES INDEXED BY WS-ACT-IX.
001420         05  WS-ACTION-TEXT    PIC X(90).
001430*
001440 01  WS-EDIT-FIELDS.
001450     03  WS-E-BUDGET-PCT       PIC ZZ9.99.
001460     03  WS-E-BURN-VALUE       PIC ZZ9.9.
001470     03  WS-E-LATENCY-MS       PIC ZZZZ9.
001480     03  WS-E-LIMIT-MS         PIC ZZZZ9.
001490     03  WS-E-AVAIL-PCT        PIC ZZ9.999999.
001500     03  WS-E-WOW-PCT          PIC +ZZZ9.99.
001510     03  WS-E-DELAY-MINS       PIC ZZZ9.
001520     03  WS-BUDGET-TAG         PIC X(8).
001530     03  FILLER                PIC X(10).
001540*
001550     COPY WSDGDATE.
001560*
001570 LINKAGE                 SECTION.
001580*-----------------------
001590*
001600     COPY WSDGDEC.
001610*
001620 PROCEDURE DIVISION USING DG-DECISION-RECORD.
001630*=============================================
001640*
001650 AA000-MAIN                  SECTION.
001660*************************************
001670     OPEN     EXTEND DG-NAR-REPORT-FILE.
001680     PERFORM  AA010-BUILD-FACTORS.
001690     PERFORM  AA030-BUILD-ACTIONS.
001700     PERFORM  AA050-PRINT-NARRATIVE.
001710     CLOSE    DG-NAR-REPORT-FILE.
001720     GOBACK.
001730*
001740*--------------------------------------------------------------*
001750*  CONTRIBUTING FACTORS - CHECKED IN A FIXED ORDER, WORST      *
001760*  FIRST. EACH CHECK ADDS AT MOST ONE LINE TO THE TABLE.       *
001770*--------------------------------------------------------------*
001780 AA010-BUILD-FACTORS.
001790     MOVE     DG-SLR-ERROR-BUDGET-PCT TO WS-E-BUDGET-PCT.
001800     IF       DG-SLR-ERROR-BUDGET-PCT < 10
001810              ADD 1 TO WS-FACTOR-COUNT
001820              SET WS-FAC-IX TO WS-FACTOR-COUNT
001830              STRING "Error budget is critically exhausted ("
001840                     DELIMITED BY SIZE
001850                     WS-E-BUDGET-PCT    DELIMITED BY SIZE
001860                     "% remaining)."    DELIMITED BY SIZE
001870                     INTO WS-FACTOR-TEXT (WS-FAC-IX)
001880     ELSE
001890        IF    DG-SLR-ERROR-BUDGET-PCT < 30
001900              ADD 1 TO WS-FACTOR-COUNT
001910              SET WS-FAC-IX TO WS-FACTOR-COUNT
001920              STRING "Error budget is running low ("
001930                     DELIMITED BY SIZE
001940                     WS-E-BUDGET-PCT    DELIMITED BY SIZE
001950                     "% remaining)."    DELIMITED BY SIZE
001960                     INTO WS-FACTOR-TEXT (WS-FAC-IX).
001970*
001980     IF       DG-SLR-BURN-IS-HIGH OR DG-SLR-BURN-IS-CRITICAL
001990              MOVE DG-SLR-BURN-RATE-VALUE TO WS-E-BURN-VALUE
002000              ADD  1 TO WS-FACTOR-COUNT
002010              SET  WS-FAC-IX TO WS-FACTOR-COUNT
002020              STRING "Error budget is burning at "
002030                     DELIMITED BY SIZE
002040                     WS-E-BURN-VALUE    DELIMITED BY SIZE
002050                     "x the normal rate."  DELIMITED BY SIZE
002060                     INTO WS-FACTOR-TEXT (WS-FAC-IX).
002070*
002080     IF       NOT DG-SLR-LATENCY-OK
002090              MOVE DG-SLR-LATENCY-P95-MS TO WS-E-LATENCY-MS
002100              ADD  1 TO WS-FACTOR-COUNT
002110              SET  WS-FAC-IX TO WS-FACTOR-COUNT
002120              STRING "P95 latency (" DELIMITED BY SIZE
002130                     WS-E-LATENCY-MS DELIMITED BY SIZE
002140                     " ms) exceeds the SLO target." DELIMITED BY SIZE
002150                     INTO WS-FACTOR-TEXT (WS-FAC-IX).
002160*
002170     IF       NOT DG-SLR-AVAIL-OK
002180              MOVE DG-SLR-AVAILABILITY-PCT TO WS-E-AVAIL-PCT
002190              ADD  1 TO WS-FACTOR-COUNT
002200              SET  WS-FAC-IX TO WS-FACTOR-COUNT
002210              STRING "Availability (" DELIMITED BY SIZE
002220                     WS-E-AVAIL-PCT   DELIMITED BY SIZE
002230                     "%) is below the SLO target." DELIMITED BY SIZE
002240                     INTO WS-FACTOR-TEXT (WS-FAC-IX).
002250*
002260     MOVE     DG-CRS-WOW-CHANGE-PCT TO WS-E-WOW-PCT.
002270     IF       DG-CRS-WOW-CHANGE-PCT >= 30
002280              ADD 1 TO WS-FACTOR-COUNT
002290              SET WS-FAC-IX TO WS-FACTOR-COUNT
002300              STRING "Cloud costs spiked " DELIMITED BY SIZE
002310                     WS-E-WOW-PCT          DELIMITED BY SIZE
002320                     "% week-over-week."   DELIMITED BY SIZE
002330                     INTO WS-FACTOR-TEXT (WS-FAC-IX)
002340     ELSE
002350        IF    DG-CRS-WOW-CHANGE-PCT >= 20
002360              ADD 1 TO WS-FACTOR-COUNT
002370              SET WS-FAC-IX TO WS-FACTOR-COUNT
002380              STRING "Cloud costs increased " DELIMITED BY SIZE
002390                     WS-E-WOW-PCT            DELIMITED BY SIZE
002400                     "% week-over-week."      DELIMITED BY SIZE
002410                     INTO WS-FACTOR-TEXT (WS-FAC-IX).
002420*
002430*--------------------------------------------------------------*
002440*  RECOMMENDED ACTIONS - CHECKED IN THE SAME FIXED ORDER       *
002450*--------------------------------------------------------------*
002460 AA030-BUILD-ACTIONS.
002470     IF       DG-DEC-IS-BLOCK
002480              ADD 1 TO WS-ACTION-COUNT
002490              SET WS-ACT-IX TO WS-ACTION-COUNT
002500              MOVE "Freeze all deployments to this service immediately."
002510                   TO WS-ACTION-TEXT (WS-ACT-IX).
002520*
002530     IF       (DG-DEC-IS-BLOCK OR DG-DEC-IS-DELAY) AND
002540              (DG-SLR-BURN-IS-HIGH OR DG-SLR-BURN-IS-CRITICAL)
002550              ADD 1 TO WS-ACTION-COUNT
002560              SET WS-ACT-IX TO WS-ACTION-COUNT
002570              MOVE "Investigate error logs and consider a rollback."
002580                   TO WS-ACTION-TEXT (WS-ACT-IX).
002590*
002600     IF       (DG-DEC-IS-BLOCK OR DG-DEC-IS-DELAY) AND
002610              NOT DG-SLR-LATENCY-OK
002620              ADD 1 TO WS-ACTION-COUNT
002630              SET WS-ACT-IX TO WS-ACTION-COUNT
002635              STRING "Profile slow handlers and check downstream"
002640                     DELIMITED BY SIZE
002645                     " dependencies."   DELIMITED BY SIZE
002650                     INTO WS-ACTION-TEXT (WS-ACT-IX).
002660*
002670     IF       DG-CRS-SPIKE-FOUND
002680              ADD 1 TO WS-ACTION-COUNT
002690              SET WS-ACT-IX TO WS-ACTION-COUNT
002700              MOVE "Open a FinOps review ticket for the cost spike."
002710                   TO WS-ACTION-TEXT (WS-ACT-IX).
002720*
002730     IF       DG-SLR-ERROR-BUDGET-PCT < 20
002740              ADD 1 TO WS-ACTION-COUNT
002750              SET WS-ACT-IX TO WS-ACTION-COUNT
002760              MOVE "Set a budget-exhaustion alert for this service."
002770                   TO WS-ACTION-TEXT (WS-ACT-IX).
002780*
002790     IF       DG-DEC-IS-ALLOW
002800              ADD 1 TO WS-ACTION-COUNT
002810              SET WS-ACT-IX TO WS-ACTION-COUNT
002815              STRING "All signals are within acceptable thresholds."
002820                     DELIMITED BY SIZE
002825                     " Proceed."        DELIMITED BY SIZE
002830                     INTO WS-ACTION-TEXT (WS-ACT-IX).
002840*
002850*--------------------------------------------------------------*
002860*  PRINT THE SECTIONED NARRATIVE - EMPTY SECTIONS OMITTED      *
002870*--------------------------------------------------------------*
002880 AA050-PRINT-NARRATIVE.
002890     MOVE     SPACES TO DG-NARRATIVE-LINE.
002900     STRING   "INCIDENT NARRATIVE - GENERATED "  DELIMITED BY SIZE
002910              DG-DATE-UK                         DELIMITED BY SIZE
002920              INTO DG-NARRATIVE-LINE.
002930     WRITE    DG-NARRATIVE-LINE.
002940     MOVE     SPACES TO DG-NARRATIVE-LINE.
002950     STRING   "SERVICE  : " DELIMITED BY SIZE
002960              DG-DEC-SERVICE-NAME DELIMITED BY SIZE
002970              "   DECISION : " DELIMITED BY SIZE
002980              DG-DEC-ACTION DELIMITED BY SIZE
002990              INTO DG-NARRATIVE-LINE.
003000     WRITE    DG-NARRATIVE-LINE.
003010     MOVE     SPACES TO DG-NARRATIVE-LINE.
003020     STRING   "POLICY   : " DELIMITED BY SIZE
003030              DG-DEC-POLICY-ID  DELIMITED BY SIZE
003040              " "               DELIMITED BY SIZE
003050              DG-DEC-POLICY-NAME DELIMITED BY SIZE
003060              INTO DG-NARRATIVE-LINE.
003070     WRITE    DG-NARRATIVE-LINE.
003080*
003090     MOVE     SPACES TO DG-NARRATIVE-LINE.
003100     WRITE    DG-NARRATIVE-LINE.
003110     MOVE     "SUMMARY" TO DG-NARRATIVE-LINE.
003120     WRITE    DG-NARRATIVE-LINE.
003130     MOVE     SPACES TO DG-NARRATIVE-LINE.
003140     MOVE     DG-DEC-DELAY-MINUTES TO WS-E-DELAY-MINS.
003150     EVALUATE TRUE
003160         WHEN DG-DEC-IS-BLOCK
003170              STRING "Service has been BLOCKED. " DELIMITED BY SIZE
003180                     DG-DEC-REASON  DELIMITED BY SIZE
003190                     INTO DG-NARRATIVE-LINE
003200         WHEN DG-DEC-IS-DELAY
003210              STRING "Service has been DELAYED by " DELIMITED BY SIZE
003220                     WS-E-DELAY-MINS DELIMITED BY SIZE
003230                     " minutes. "    DELIMITED BY SIZE
003240                     DG-DEC-REASON   DELIMITED BY SIZE
003250                     INTO DG-NARRATIVE-LINE
003260         WHEN DG-DEC-IS-WARN
003270              STRING "Service is ALLOWED with a WARNING. " DELIMITED
003280                     BY SIZE
003290                     DG-DEC-REASON DELIMITED BY SIZE
003300                     INTO DG-NARRATIVE-LINE
003310         WHEN OTHER
003320              STRING "Service is ALLOWED. " DELIMITED BY SIZE
003330                     DG-DEC-REASON DELIMITED BY SIZE
003340                     INTO DG-NARRATIVE-LINE
003350     END-EVALUATE.
003360     WRITE    DG-NARRATIVE-LINE.
003370*
003380     IF       WS-FACTOR-COUNT > 0
003390              MOVE SPACES TO DG-NARRATIVE-LINE
003400              WRITE DG-NARRATIVE-LINE
003410              MOVE "CONTRIBUTING FACTORS" TO DG-NARRATIVE-LINE
003420              WRITE DG-NARRATIVE-LINE
003430              PERFORM AA052-SHOW-FACTOR THRU AA052-EXIT
003440                      VARYING WS-LINE-IX FROM 1 BY 1
003450                      UNTIL WS-LINE-IX > WS-FACTOR-COUNT.
003460*
003470     MOVE     SPACES TO DG-NARRATIVE-LINE.
003480     WRITE    DG-NARRATIVE-LINE.
003490     MOVE     "RELIABILITY SIGNALS" TO DG-NARRATIVE-LINE.
003500     WRITE    DG-NARRATIVE-LINE.
003510     IF       DG-SLR-ERROR-BUDGET-PCT < 10
003520              MOVE "CRITICAL" TO WS-BUDGET-TAG
003530     ELSE
003540        IF    DG-SLR-ERROR-BUDGET-PCT < 30
003550              MOVE "LOW     " TO WS-BUDGET-TAG
003560        ELSE
003570              MOVE "OK      " TO WS-BUDGET-TAG.
003580     MOVE     SPACES TO DG-NARRATIVE-LINE.
003590     MOVE     DG-SLR-AVAILABILITY-PCT TO WS-E-AVAIL-PCT.
003600     STRING   "  Availability ....... " DELIMITED BY SIZE
003610              WS-E-AVAIL-PCT             DELIMITED BY SIZE
003620              "%"                        DELIMITED BY SIZE
003630              INTO DG-NARRATIVE-LINE.
003640     WRITE    DG-NARRATIVE-LINE.
003650     MOVE     SPACES TO DG-NARRATIVE-LINE.
003660     STRING   "  Error Budget ....... " DELIMITED BY SIZE
003670              WS-E-BUDGET-PCT            DELIMITED BY SIZE
003680              "% ("                      DELIMITED BY SIZE
003690              WS-BUDGET-TAG              DELIMITED BY SIZE
003700              ")"                        DELIMITED BY SIZE
003710              INTO DG-NARRATIVE-LINE.
003720     WRITE    DG-NARRATIVE-LINE.
003730     MOVE     SPACES TO DG-NARRATIVE-LINE.
003740     MOVE     DG-SLR-BURN-RATE-VALUE TO WS-E-BURN-VALUE.
003750     STRING   "  Burn Rate .......... " DELIMITED BY SIZE
003760              DG-SLR-BURN-RATE-LABEL     DELIMITED BY SIZE
003770              " x"                       DELIMITED BY SIZE
003780              WS-E-BURN-VALUE            DELIMITED BY SIZE
003790              INTO DG-NARRATIVE-LINE.
003800     WRITE    DG-NARRATIVE-LINE.
003810     MOVE     SPACES TO DG-NARRATIVE-LINE.
003820     MOVE     DG-SLR-LATENCY-P95-MS TO WS-E-LATENCY-MS.
003830     IF       DG-SLR-LATENCY-OK
003840              STRING "  P95 Latency ........ " DELIMITED BY SIZE
003850                     WS-E-LATENCY-MS            DELIMITED BY SIZE
003860                     " ms (WITHIN TARGET)"       DELIMITED BY SIZE
003870                     INTO DG-NARRATIVE-LINE
003880     ELSE
003890              STRING "  P95 Latency ........ " DELIMITED BY SIZE
003900                     WS-E-LATENCY-MS            DELIMITED BY SIZE
003910                     " ms (ABOVE TARGET)"        DELIMITED BY SIZE
003920                     INTO DG-NARRATIVE-LINE.
003930     WRITE    DG-NARRATIVE-LINE.
003940     MOVE     SPACES TO DG-NARRATIVE-LINE.
003950     MOVE     DG-SLR-LATENCY-P99-MS TO WS-E-LATENCY-MS.
003960     STRING   "  P99 Latency ........ " DELIMITED BY SIZE
003970              WS-E-LATENCY-MS            DELIMITED BY SIZE
003980              " ms"                      DELIMITED BY SIZE
003990              INTO DG-NARRATIVE-LINE.
004000     WRITE    DG-NARRATIVE-LINE.
004010*
004020     MOVE     SPACES TO DG-NARRATIVE-LINE.
004030     WRITE    DG-NARRATIVE-LINE.
004040     MOVE     "FINOPS SIGNALS" TO DG-NARRATIVE-LINE.
004050     WRITE    DG-NARRATIVE-LINE.
004060     MOVE     SPACES TO DG-NARRATIVE-LINE.
004070     STRING   "  Week-On-Week ....... " DELIMITED BY SIZE
004080              WS-E-WOW-PCT               DELIMITED BY SIZE
004090              "%"                        DELIMITED BY SIZE
004100              INTO DG-NARRATIVE-LINE.
004110     WRITE    DG-NARRATIVE-LINE.
004120     MOVE     SPACES TO DG-NARRATIVE-LINE.
004130     STRING   "  Curr / Prev Avg .... " DELIMITED BY SIZE
004140              DG-CRS-CURR-WEEK-AVG-USD   DELIMITED BY SIZE
004150              " / "                      DELIMITED BY SIZE
004160              DG-CRS-PREV-WEEK-AVG-USD   DELIMITED BY SIZE
004170              INTO DG-NARRATIVE-LINE.
004180     WRITE    DG-NARRATIVE-LINE.
004190     MOVE     SPACES TO DG-NARRATIVE-LINE.
004200     STRING   "  MTD / Utilisation .. " DELIMITED BY SIZE
004210              DG-CRS-MTD-SPEND-USD       DELIMITED BY SIZE
004220              " / "                      DELIMITED BY SIZE
004230              DG-CRS-BUDGET-UTIL-PCT     DELIMITED BY SIZE
004240              "%"                        DELIMITED BY SIZE
004250              INTO DG-NARRATIVE-LINE.
004260     WRITE    DG-NARRATIVE-LINE.
004270     MOVE     SPACES TO DG-NARRATIVE-LINE.
004280     IF       DG-CRS-SPIKE-FOUND
004290              STRING "  Spike Detected ..... YES" DELIMITED BY SIZE
004300                     INTO DG-NARRATIVE-LINE
004310     ELSE
004320              STRING "  Spike Detected ..... NO"  DELIMITED BY SIZE
004330                     INTO DG-NARRATIVE-LINE.
004340     WRITE    DG-NARRATIVE-LINE.
004350*
004360     IF       WS-ACTION-COUNT > 0
004370              MOVE SPACES TO DG-NARRATIVE-LINE
004380              WRITE DG-NARRATIVE-LINE
004390              MOVE "RECOMMENDED ACTIONS" TO DG-NARRATIVE-LINE
004400              WRITE DG-NARRATIVE-LINE
004410              PERFORM AA054-SHOW-ACTION THRU AA054-EXIT
004420                      VARYING WS-LINE-IX FROM 1 BY 1
004430                      UNTIL WS-LINE-IX > WS-ACTION-COUNT.
004440*
004450     MOVE     SPACES TO DG-NARRATIVE-LINE.
004460     WRITE    DG-NARRATIVE-LINE.
004470     MOVE     "CONTEXT AND NEXT STEPS" TO DG-NARRATIVE-LINE.
004480     WRITE    DG-NARRATIVE-LINE.
004490     MOVE     SPACES TO DG-NARRATIVE-LINE.
004500     STRING   "  " DELIMITED BY SIZE
004510              DG-DEC-REMEDIATION DELIMITED BY SIZE
004520              INTO DG-NARRATIVE-LINE.
004530     WRITE    DG-NARRATIVE-LINE.
004540     MOVE     SPACES TO DG-NARRATIVE-LINE.
004550     MOVE     "  Escalate to the on-call SRE if the decision persists."
004560              TO DG-NARRATIVE-LINE.
004570     WRITE    DG-NARRATIVE-LINE.
004580*
004590 AA052-SHOW-FACTOR.
004600     MOVE     SPACES TO DG-NARRATIVE-LINE.
004610     SET      WS-FAC-IX TO WS-LINE-IX.
004620     STRING   "  " DELIMITED BY SIZE
004630              WS-LINE-IX             DELIMITED BY SIZE
004640              ". "                   DELIMITED BY SIZE
004650              WS-FACTOR-TEXT (WS-FAC-IX) DELIMITED BY SIZE
004660              INTO DG-NARRATIVE-LINE.
004670     WRITE    DG-NARRATIVE-LINE.
004680 AA052-EXIT.
004690     EXIT.
004700*
004710 AA054-SHOW-ACTION.
004720     MOVE     SPACES TO DG-NARRATIVE-LINE.
004730     SET      WS-ACT-IX TO WS-LINE-IX.
004740     STRING   "  " DELIMITED BY SIZE
004750              WS-LINE-IX             DELIMITED BY SIZE
004760              ". "                   DELIMITED BY SIZE
004770              WS-ACTION-TEXT (WS-ACT-IX) DELIMITED BY SIZE
004780              INTO DG-NARRATIVE-LINE.
004790     WRITE    DG-NARRATIVE-LINE.
004800 AA054-EXIT.
004810     EXIT.
004820*
