000100*****************************************************************
000110*                                                                *
000120*                     Audit Log Maintenance                     *
000130*                                                                *
000140*             Called subprogram - Append / Read-Back            *
000150*                                                                *
000160*****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*================================
000200*
000210 PROGRAM-ID.       DG950.
000220**
000230 AUTHOR.           S J Worrell.
000240**
000250 INSTALLATION.     Applewood Computers - Deployment Gate Project.
000260**
000270 DATE-WRITTEN.     08/1986.
000280**
000290 DATE-COMPILED.
000300**
000310 SECURITY.         Copyright (C) 1986 - 2026 & later, Applewood
000320                    Computers. Distributed under the GNU General
000330                    Public License. See the file COPYING for
000340                    details.
000350**
000360*    Remarks.          Audit Log Maintenance.
000370*                      Called by DG000 once per run to append the
000380*                      decision just taken, and (on request) to
000390*                      read back every record already on the file
000400*                      for display.
000410*
000420*                      DG950 is the old digit-summation subroutine
000430*                      from the common library, kept here for its
000440*                      PERFORM-THRU-VARYING table-walk shape; the
000450*                      digit table became the audit record table.
000460**
000470*    Version.          See Prog-Name In Ws.
000480**
000490*    Called Modules.
000500*                      None.
000510**
000520*    Functions Used:
000530*                      None.
000540*    Files used :
000550*                      DG-AUDIT-LOG-FILE.   Opened EXTEND to append,
000560*                                           INPUT to read back.
000570*
000580*    Error messages used.
000590* System wide:
000600*                      None.
000610* Program specific:
000620*                      DG201 - 2.
000630**
000640* Changes:
000650* 08/1986  sjw -        Created - common digit-sum utility.
000660* 02/1993  sjw -        Added the running-total linkage parameter.
000670* 09/1998  sjw -        Y2K REVIEW - no date fields held by this
000680*                       module, no change required.
000690* 04/2026  sjw - 1.0.00 REQ 1145. Retargeted as the deployment gate
000700*                       audit log append/read-back subprogram. The
000710*                       old digit table is now the in-memory list of
000720*                       decision records read back for display.
000730**
000740*****************************************************************
000750* Copyright Notice.
000760* ****************
000770*
000780* This notice supersedes all prior copyright notices.
000790*
000800* These files and programs are part of the Applewood Computers
000810* Deployment Gate project and are Copyright (c) Applewood
000820* Computers, 1986-2026 and later.
000830*
000840* This program is free software; you can redistribute it and/or
000850* modify it under the terms of the GNU General Public License as
000860* published by the Free Software Foundation; version 3 and later.
000870*
000880* Distributed in the hope that it will be useful, but WITHOUT ANY
000890* WARRANTY; without even the implied warranty of MERCHANTABILITY
000900* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
000910* License for more details.
000920*
000930*****************************************************************
000940*
000950 ENVIRONMENT             DIVISION.
000960*================================
000970*
000980 CONFIGURATION           SECTION.
000990 SPECIAL-NAMES.
001000     C01 IS TOP-OF-FORM
001010     CLASS DG-ALPHA-CLASS  IS "A" THRU "Z"
001020     UPSI-0 ON  STATUS IS DG-RERUN-FLAG
001030     UPSI-0 OFF STATUS IS DG-NORMAL-RUN.
001040*
001050 INPUT-OUTPUT            SECTION.
001060 FILE-CONTROL.
001070     COPY SELAUD.
001080*
001090 DATA                    DIVISION.
001100*================================
001110*
001120 FILE                    SECTION.
001130*
001140     COPY FDAUD.
001150*
001160 WORKING-STORAGE SECTION.
001170*-----------------------
001180*
001190 77  DG950-PROG-NAME          PIC X(17) VALUE "DG950   (1.00)".
001200*
001210 01  WS-DATA.
001220     03  WS-EOF-SWITCH         PIC X        VALUE "N".
001230         88  WS-AT-EOF             VALUE "Y".
001240     03  WS-RECORD-COUNT       PIC 9(5)     COMP VALUE 0.
001250     03  WS-DISPLAY-LINE       PIC X(80).
001260     03  FILLER                PIC X(10).
001270*
001280     COPY WSDGDATE.
001290     COPY DGFSTAT REPLACING ==:FIL:== BY ==DG-AUD==.
001300*
001310 01  DG-Error-Messages.
001320     03  DG201   PIC X(40) VALUE
001330         "DG201 Audit log file will not open -".
001340     03  DG202   PIC X(40) VALUE
001350         "DG202 Unrecognised audit function code -".
001360     03  FILLER                PIC X(10).
001370*
001380 LINKAGE                 SECTION.
001390*-----------------------
001400*
001410     COPY WSDGFNC.
001420     COPY WSDGDEC.
001430*
001440 PROCEDURE DIVISION USING DG-AUDIT-FUNCTION DG-DECISION-RECORD.
001450*===============================================================
001460*
001470 AA000-MAIN                  SECTION.
001480*************************************
001490     IF       DG-AUDIT-FUNC-APPEND
001500              PERFORM AA010-APPEND-RECORD
001510     ELSE
001520        IF    DG-AUDIT-FUNC-READ-BACK
001530              PERFORM AA030-READ-BACK-ALL
001540        ELSE
001550              DISPLAY DG202
001560              DISPLAY DG-AUDIT-FUNCTION.
001570     GOBACK.
001580*
001590 AA010-APPEND-RECORD.
001600     OPEN     EXTEND DG-AUDIT-LOG-FILE.
001610     IF       NOT DG-AUD-STATUS-OK
001620              DISPLAY DG201
001630              DISPLAY DG-AUD-STATUS
001640     ELSE
001650              WRITE DG-DECISION-RECORD
001660              CLOSE DG-AUDIT-LOG-FILE.
001670*
001680 AA030-READ-BACK-ALL.
001690     OPEN     INPUT DG-AUDIT-LOG-FILE.
001700     IF       NOT DG-AUD-STATUS-OK
001710              DISPLAY DG201
001720              DISPLAY DG-AUD-STATUS
001730     ELSE
001740              PERFORM AA032-READ-AND-SHOW THRU AA032-EXIT
001750                      UNTIL WS-AT-EOF
001760              CLOSE DG-AUDIT-LOG-FILE.
001770*
001780 AA032-READ-AND-SHOW.
001790     READ     DG-AUDIT-LOG-FILE
001800              AT END
001810                   SET  WS-AT-EOF TO TRUE
001820                   GO TO AA032-EXIT.
001830     ADD      1 TO WS-RECORD-COUNT.
001840     MOVE     SPACES TO WS-DISPLAY-LINE.
001850     STRING   DG-DEC-RUN-TIMESTAMP  DELIMITED BY SIZE
001852              " "                   DELIMITED BY SIZE
001854              DG-DEC-SERVICE-NAME   DELIMITED BY SIZE
001856              " "                   DELIMITED BY SIZE
001860              DG-DEC-POLICY-ID      DELIMITED BY SIZE
001880              " "                   DELIMITED BY SIZE
001890              DG-DEC-ACTION         DELIMITED BY SIZE
001900              " "                   DELIMITED BY SIZE
001910              DG-DEC-POLICY-NAME    DELIMITED BY SIZE
001920              INTO WS-DISPLAY-LINE.
001930     DISPLAY  WS-DISPLAY-LINE.
001940 AA032-EXIT.
001950     EXIT.
001960*
