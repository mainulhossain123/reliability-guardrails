000100*****************************************************************
000110*                                                                *
000120*                  SLO Compliance Reporting                     *
000130*                                                                *
000140*            Uses RW (Report writer for prints)                 *
000150*                                                                *
000160*****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*================================
000200*
000210 PROGRAM-ID.       DG910.
000220**
000230 AUTHOR.           R D Holloway.
000240**
000250 INSTALLATION.     Applewood Computers - Deployment Gate Project.
000260**
000270 DATE-WRITTEN.     11/1989.
000280**
000290 DATE-COMPILED.
000300**
000310 SECURITY.         Copyright (C) 1989 - 2026 & later, Applewood
000320                    Computers. Distributed under the GNU General
000330                    Public License. See the file COPYING for
000340                    details.
000350**
000360*    Remarks.          Service Level Objective Compliance Report.
000370*                      This program uses RW (Report Writer).
000380*
000390*                      Originally DG910 was a night-shift batch
000400*                      exception lister for the old telemetry feed;
000410*                      the shell and the report layout idiom below
000420*                      are what survive of that - the figures it
000430*                      now prints are reliability/error-budget
000440*                      figures for the deployment gate project.
000450**
000460*    Version.          See Prog-Name In Ws.
000470**
000480*    Called Modules.
000490*                      None.
000500**
000510*    Functions Used:
000520*                      None.
000530*    Files used :
000540*                      DG-SLO-CONFIG-FILE.   Guardrail targets.
000550*                      DG-METRICS-FILE.      Observed metrics.
000560*                      DG-SLO-REPORT-FILE.   This program's own spool.
000570*
000580*    Error messages used.
000590* System wide:
000600*                      None.
000610* Program specific:
000620*                      DG001 - 2.
000630**
000640* Changes:
000650* 11/1989  rdh -        Created - nightly exception lister.
000660* 03/1991  rdh -        Added page numbering to heading line.
000670* 09/1998  rdh -        Y2K REVIEW - all date work areas widened to
000680*                       4 digit years ahead of the millennium
000690*                       rollover. No 2 digit year fields remain.
000700* 02/2001  rdh -        Converted from the old channel skip layout
000710*                       to a straight line-count page break.
000720* 04/2026  rdh - 1.0.00 REQ 1142. Retargeted as the SLO half of the
000730*                       deployment gate project. Reads DG-SLO-CONFIG
000740*                       and DG-METRICS in place of the old telemetry
000750*                       feed, prints the availability / error
000760*                       budget / burn rate panel below.
000770* 13/02/26 rdh - 1.0.01 REQ 1150. Added the 10 segment budget bar
000780*                       and the HEALTHY / DEGRADED footing line.
000785* 21/02/26 rdh - 1.0.02 REQ 1156. SLO panel moved off the shared
000786*                       RPTFILE stream onto its own SLORPT spool -
000787*                       DG000 was re-opening and re-initiating the
000788*                       common report file under a run unit that
000789*                       already had it open, which is not valid.
000790**
000800*****************************************************************
000810* Copyright Notice.
000820* ****************
000830*
000840* This notice supersedes all prior copyright notices.
000850*
000860* These files and programs are part of the Applewood Computers
000870* Deployment Gate project and are Copyright (c) Applewood
000880* Computers, 1989-2026 and later.
000890*
000900* This program is free software; you can redistribute it and/or
000910* modify it under the terms of the GNU General Public License as
000920* published by the Free Software Foundation; version 3 and later.
000930*
000940* Distributed in the hope that it will be useful, but WITHOUT ANY
000950* WARRANTY; without even the implied warranty of MERCHANTABILITY
000960* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
000970* License for more details.
000980*
000990*****************************************************************
001000*
001010 ENVIRONMENT             DIVISION.
001020*================================
001030*
001040 CONFIGURATION           SECTION.
001050 SPECIAL-NAMES.
001060     C01 IS TOP-OF-FORM
001070     CLASS DG-ALPHA-CLASS  IS "A" THRU "Z"
001080     UPSI-0 ON  STATUS IS DG-RERUN-FLAG
001090     UPSI-0 OFF STATUS IS DG-NORMAL-RUN.
001100*
001110 INPUT-OUTPUT            SECTION.
001120 FILE-CONTROL.
001130     COPY SELCFG.
001140     COPY SELMET.
001150     COPY SELSRP.
001160*
001170 DATA                    DIVISION.
001180*================================
001190*
001200 FILE                    SECTION.
001210*
001220     COPY FDCFG.
001230     COPY FDMET.
001240*
001250 FD  DG-SLO-REPORT-FILE
001260     REPORT IS DG-SLO-STATUS-REPORT.
001270*
001280 WORKING-STORAGE SECTION.
001290*-----------------------
001300*
001310 77  DG910-PROG-NAME          PIC X(17) VALUE "DG910   (1.00)".
001320*
001330 01  WS-DATA.
001340     03  WS-EOF-SWITCH         PIC X        VALUE "N".
001350         88  WS-AT-EOF             VALUE "Y".
001360     03  WS-PAGE-LINES         PIC 999      COMP VALUE 56.
001370     03  WS-SUCCESS-COUNT      PIC 9(10)    COMP.
001380     03  WS-ALLOWED-FAIL-PCT   PIC 9(3)V9(6) COMP-3.
001390     03  WS-ACTUAL-FAIL-PCT    PIC 9(3)V9(6) COMP-3.
001400     03  WS-BUDGET-CONSUMED    PIC 9(5)V99  COMP-3.
001410     03  WS-BURN-TOTAL         PIC 9(5)V99  COMP-3.
001420     03  WS-BURN-SAMPLE-IX     PIC 9(2)     COMP.
001430     03  WS-BURN-RECENT-START  PIC 9(2)     COMP.
001450     03  WS-BAR-FILLED         PIC 9(2)     COMP.
001460     03  WS-BAR-IX             PIC 9(2)     COMP.
001470     03  WS-BAR-LINE           PIC X(10)    VALUE ALL "-".
001475     03  FILLER                PIC X(10).
001480*
001490 01  WS-PRINT-FIELDS.
001500     03  WS-PRT-AVAIL-PCT      PIC ZZ9.9999.
001510     03  WS-PRT-AVAIL-FLAG     PIC X(4).
001520     03  WS-PRT-BUDGET-PCT     PIC Z9.99.
001530     03  WS-PRT-BURN-LABEL     PIC X(8).
001540     03  WS-PRT-BURN-VALUE     PIC Z9.9.
001550     03  WS-PRT-P95            PIC ZZZZ9.
001560     03  WS-PRT-P95-FLAG       PIC X(4).
001570     03  WS-PRT-P99            PIC ZZZZ9.
001580     03  WS-PRT-HEALTH         PIC X(8)     VALUE "DEGRADED".
001585     03  FILLER                PIC X(10).
001590*
001600     COPY WSDGDATE.
001610     COPY DGFSTAT REPLACING ==:FIL:== BY ==DG-CFG==.
001620     COPY DGFSTAT REPLACING ==:FIL:== BY ==DG-MET==.
001630     COPY DGFSTAT REPLACING ==:FIL:== BY ==DG-RPT==.
001640*
001650 01  DG-Error-Messages.
001660     03  DG001   PIC X(40) VALUE
001670         "DG001 SLO Config file not found -".
001680     03  DG002   PIC X(40) VALUE
001690         "DG002 Metrics file not found -".
001695     03  FILLER                PIC X(10).
001700*
001710 LINKAGE                 SECTION.
001720*-----------------------
001730*
001740     COPY WSDGSLR.
001750*
001760 REPORT SECTION.
001770*--------------
001780*
001790 RD  DG-SLO-STATUS-REPORT
001800     CONTROL      FINAL
001810     PAGE LIMIT    WS-PAGE-LINES
001820     HEADING       1
001830     FIRST DETAIL  5
001840     LAST  DETAIL  WS-PAGE-LINES.
001850*
001860 01  DG-SLO-HEADING          TYPE PAGE HEADING.
001870     03  LINE  1.
001880         05  COL   1     PIC X(14)   SOURCE DG910-PROG-NAME.
001890         05  COL  40     PIC X(30)   VALUE
001900                          "SLO Compliance Status Report".
001910         05  COL  90     PIC X(10)   SOURCE DG-DATE-UK.
001920     03  LINE  3.
001930         05  COL   1     PIC X(10)   VALUE "Service :".
001940         05  COL  12     PIC X(20)   SOURCE DG-MET-SERVICE-NAME.
001950*
001960 01  DG-SLO-DETAIL           TYPE DETAIL.
001970     03  LINE PLUS 2.
001980         05  COL   1     PIC X(22)   VALUE "Availability Pct ....".
001990         05  COL  24     PIC ZZ9.9999 SOURCE WS-PRT-AVAIL-PCT.
002000         05  COL  34     PIC X(4)    SOURCE WS-PRT-AVAIL-FLAG.
002010     03  LINE PLUS 1.
002020         05  COL   1     PIC X(22)   VALUE "Error Budget Pct ....".
002030         05  COL  24     PIC Z9.99   SOURCE WS-PRT-BUDGET-PCT.
002040         05  COL  31     PIC X(10)   SOURCE WS-BAR-LINE.
002050     03  LINE PLUS 1.
002060         05  COL   1     PIC X(22)   VALUE "Burn Rate ...........".
002070         05  COL  24     PIC X(8)    SOURCE WS-PRT-BURN-LABEL.
002080         05  COL  34     PIC Z9.9    SOURCE WS-PRT-BURN-VALUE.
002090     03  LINE PLUS 1.
002100         05  COL   1     PIC X(22)   VALUE "Latency P95 Ms ......".
002110         05  COL  24     PIC ZZZZ9   SOURCE WS-PRT-P95.
002120         05  COL  34     PIC X(4)    SOURCE WS-PRT-P95-FLAG.
002130     03  LINE PLUS 1.
002140         05  COL   1     PIC X(22)   VALUE "Latency P99 Ms ......".
002150         05  COL  24     PIC ZZZZ9   SOURCE WS-PRT-P99.
002160*
002170 01  DG-SLO-FOOTING          TYPE CONTROL FOOTING FINAL LINE PLUS 2.
002180     03  COL   1      PIC X(18)   VALUE "Overall Status :".
002190     03  COL  20      PIC X(8)    SOURCE WS-PRT-HEALTH.
002200*
002210 PROCEDURE DIVISION USING DG-SLO-RESULT-BLOCK.
002220*=============================================
002230*
002240 AA000-MAIN                  SECTION.
002250*************************************
002260     PERFORM  AA010-OPEN-FILES.
002270     PERFORM  AA020-READ-CONFIG.
002280     PERFORM  AA030-READ-METRICS.
002290     PERFORM  AA050-COMPUTE-RESULT.
002300     PERFORM  AA070-PRINT-REPORT.
002310     PERFORM  AA090-SET-RETURN-CODE.
002320     PERFORM  AA099-CLOSE-FILES.
002330     GOBACK.
002340*
002350 AA010-OPEN-FILES.
002360     OPEN     INPUT  DG-SLO-CONFIG-FILE.
002370     IF       NOT DG-CFG-STATUS-OK
002380              DISPLAY DG001
002390              DISPLAY DG-CFG-STATUS
002400              MOVE    2 TO RETURN-CODE
002410              GOBACK.
002420     OPEN     INPUT  DG-METRICS-FILE.
002430     IF       NOT DG-MET-STATUS-OK
002440              DISPLAY DG002
002450              DISPLAY DG-MET-STATUS
002460              MOVE    2 TO RETURN-CODE
002470              GOBACK.
002480     OPEN     EXTEND DG-SLO-REPORT-FILE.
002490     IF       NOT DG-RPT-STATUS-OK
002500              MOVE    2 TO RETURN-CODE
002510              GOBACK.
002520     INITIATE DG-SLO-STATUS-REPORT.
002530*
002540 AA020-READ-CONFIG.
002550     READ     DG-SLO-CONFIG-FILE.
002560*
002570 AA030-READ-METRICS.
002580     READ     DG-METRICS-FILE.
002590*
002600 AA050-COMPUTE-RESULT.
002610*
002620*    SUCCESS-COUNT / AVAILABILITY-PCT.
002630     IF       DG-MET-FAILED-REQUESTS > DG-MET-TOTAL-REQUESTS
002640              MOVE  0 TO WS-SUCCESS-COUNT
002650     ELSE
002660              SUBTRACT DG-MET-FAILED-REQUESTS
002670                  FROM DG-MET-TOTAL-REQUESTS
002680                 GIVING WS-SUCCESS-COUNT.
002690     IF       DG-MET-TOTAL-REQUESTS = 0
002700              MOVE  100.000000 TO DG-SLR-AVAILABILITY-PCT
002710     ELSE
002720              COMPUTE DG-SLR-AVAILABILITY-PCT ROUNDED =
002730                      (WS-SUCCESS-COUNT / DG-MET-TOTAL-REQUESTS)
002740                       * 100.
002750*
002760*    ERROR-BUDGET-PCT.
002770     COMPUTE  WS-ALLOWED-FAIL-PCT = 100 - DG-CFG-AVAIL-TARGET-PCT.
002780     COMPUTE  WS-ACTUAL-FAIL-PCT  = 100 - DG-SLR-AVAILABILITY-PCT.
002790     IF       WS-ALLOWED-FAIL-PCT > 0
002800              COMPUTE WS-BUDGET-CONSUMED ROUNDED =
002810                      (WS-ACTUAL-FAIL-PCT / WS-ALLOWED-FAIL-PCT)
002820                       * 100
002830     ELSE
002840        IF    WS-ACTUAL-FAIL-PCT > 0
002850              MOVE  100   TO WS-BUDGET-CONSUMED
002860        ELSE
002870              MOVE  0     TO WS-BUDGET-CONSUMED.
002880     IF       WS-BUDGET-CONSUMED > 100
002890              MOVE  0     TO DG-SLR-ERROR-BUDGET-PCT
002900     ELSE
002910              COMPUTE DG-SLR-ERROR-BUDGET-PCT ROUNDED =
002920                      100 - WS-BUDGET-CONSUMED.
002930*
002940*    AVERAGE AND RECENT BURN RATE.
002950     MOVE     0 TO WS-BURN-TOTAL.
002960     IF       DG-MET-HOURLY-RATE-COUNT = 0
002970              MOVE  1.00 TO DG-SLR-AVG-BURN-RATE
002980              MOVE  1.00 TO DG-SLR-BURN-RATE-VALUE
002990     ELSE
003000              PERFORM AA052-SUM-BURN THRU AA052-EXIT
003010                      VARYING WS-BURN-SAMPLE-IX FROM 1 BY 1
003020                      UNTIL WS-BURN-SAMPLE-IX >
003030                            DG-MET-HOURLY-RATE-COUNT
003040              COMPUTE DG-SLR-AVG-BURN-RATE ROUNDED =
003050                      WS-BURN-TOTAL / DG-MET-HOURLY-RATE-COUNT
003060              PERFORM AA054-RECENT-BURN.
003070*
003080*    BURN RATE LABEL, MOST SEVERE FIRST.
003090     IF       DG-SLR-BURN-RATE-VALUE >= DG-CFG-BURN-THRESH-CRIT
003100           OR DG-SLR-ERROR-BUDGET-PCT < 10
003110              MOVE  "CRITICAL" TO DG-SLR-BURN-RATE-LABEL
003120     ELSE
003130        IF    DG-SLR-BURN-RATE-VALUE >= DG-CFG-BURN-THRESH-HIGH
003140           OR DG-SLR-ERROR-BUDGET-PCT < 20
003150              MOVE  "HIGH    " TO DG-SLR-BURN-RATE-LABEL
003160        ELSE
003170           IF DG-SLR-BURN-RATE-VALUE >= DG-CFG-BURN-THRESH-MED
003180           OR DG-SLR-ERROR-BUDGET-PCT < 50
003190              MOVE  "MEDIUM  " TO DG-SLR-BURN-RATE-LABEL
003200           ELSE
003210              MOVE  "LOW     " TO DG-SLR-BURN-RATE-LABEL.
003220*
003230*    LATENCY / AVAILABILITY COMPLIANCE AND OVERALL HEALTH.
003240     MOVE     DG-MET-LATENCY-P95-MS TO DG-SLR-LATENCY-P95-MS.
003250     MOVE     DG-MET-LATENCY-P99-MS TO DG-SLR-LATENCY-P99-MS.
003260     IF       DG-MET-LATENCY-P95-MS <= DG-CFG-LATENCY-P95-LIMIT
003270              SET  DG-SLR-LATENCY-OK TO TRUE
003280     ELSE
003290              MOVE "N" TO DG-SLR-LATENCY-COMPLIANT.
003300     IF       DG-SLR-AVAILABILITY-PCT >= DG-CFG-AVAIL-TARGET-PCT
003310              SET  DG-SLR-AVAIL-OK TO TRUE
003320     ELSE
003330              MOVE "N" TO DG-SLR-AVAIL-COMPLIANT.
003340     IF       DG-SLR-AVAIL-OK
003350          AND DG-SLR-LATENCY-OK
003360          AND DG-SLR-ERROR-BUDGET-PCT >= 20
003370          AND (DG-SLR-BURN-IS-LOW OR DG-SLR-BURN-IS-MEDIUM)
003380              SET  DG-SLR-IS-HEALTHY TO TRUE
003390     ELSE
003400              MOVE "N" TO DG-SLR-HEALTHY.
003410*
003420 AA052-SUM-BURN.
003430     ADD      DG-MET-HOURLY-BURN-RATE (WS-BURN-SAMPLE-IX)
003440              TO WS-BURN-TOTAL.
003450 AA052-EXIT.
003460     EXIT.
003470*
003480 AA054-RECENT-BURN.
003490     IF       DG-MET-HOURLY-RATE-COUNT < 3
003500              MOVE  DG-SLR-AVG-BURN-RATE TO DG-SLR-BURN-RATE-VALUE
003510              GO TO AA054-EXIT.
003520     COMPUTE  WS-BURN-RECENT-START =
003530              DG-MET-HOURLY-RATE-COUNT - 2.
003540     MOVE     0 TO WS-BURN-TOTAL.
003550     PERFORM  AA056-SUM-RECENT THRU AA056-EXIT
003560              VARYING WS-BURN-SAMPLE-IX FROM WS-BURN-RECENT-START
003570              BY 1 UNTIL WS-BURN-SAMPLE-IX >
003580                         DG-MET-HOURLY-RATE-COUNT.
003590     COMPUTE  DG-SLR-BURN-RATE-VALUE ROUNDED = WS-BURN-TOTAL / 3.
003600 AA054-EXIT.
003610     EXIT.
003620*
003630 AA056-SUM-RECENT.
003640     ADD      DG-MET-HOURLY-BURN-RATE (WS-BURN-SAMPLE-IX)
003650              TO WS-BURN-TOTAL.
003660 AA056-EXIT.
003670     EXIT.
003680*
003690 AA070-PRINT-REPORT.
003700     MOVE     DG-SLR-AVAILABILITY-PCT TO WS-PRT-AVAIL-PCT.
003710     IF       DG-SLR-AVAIL-OK
003720              MOVE  "PASS" TO WS-PRT-AVAIL-FLAG
003730     ELSE
003740              MOVE  "FAIL" TO WS-PRT-AVAIL-FLAG.
003750     MOVE     DG-SLR-ERROR-BUDGET-PCT TO WS-PRT-BUDGET-PCT.
003760     MOVE     DG-SLR-BURN-RATE-LABEL  TO WS-PRT-BURN-LABEL.
003770     MOVE     DG-SLR-BURN-RATE-VALUE  TO WS-PRT-BURN-VALUE.
003780     MOVE     DG-MET-LATENCY-P95-MS   TO WS-PRT-P95.
003790     MOVE     DG-MET-LATENCY-P99-MS   TO WS-PRT-P99.
003800     IF       DG-SLR-LATENCY-OK
003810              MOVE  "PASS" TO WS-PRT-P95-FLAG
003820     ELSE
003830              MOVE  "FAIL" TO WS-PRT-P95-FLAG.
003840     IF       DG-SLR-IS-HEALTHY
003850              MOVE  "HEALTHY " TO WS-PRT-HEALTH
003860     ELSE
003870              MOVE  "DEGRADED" TO WS-PRT-HEALTH.
003880     COMPUTE  WS-BAR-FILLED ROUNDED = DG-SLR-ERROR-BUDGET-PCT / 10.
003890     IF       WS-BAR-FILLED > 10
003900              MOVE  10 TO WS-BAR-FILLED.
003910     MOVE     ALL "." TO WS-BAR-LINE.
003920     IF       WS-BAR-FILLED > 0
003930              PERFORM AA072-FILL-BAR THRU AA072-EXIT
003940                      VARYING WS-BAR-IX FROM 1 BY 1
003950                      UNTIL WS-BAR-IX > WS-BAR-FILLED.
003960     GENERATE DG-SLO-DETAIL.
003970*
003980 AA072-FILL-BAR.
003990     MOVE     "#" TO WS-BAR-LINE (WS-BAR-IX:1).
004000 AA072-EXIT.
004010     EXIT.
004020*
004030 AA090-SET-RETURN-CODE.
004040     IF       NOT DG-SLR-AVAIL-OK OR NOT DG-SLR-LATENCY-OK
004050              MOVE  2 TO RETURN-CODE
004060     ELSE
004070        IF    DG-SLR-ERROR-BUDGET-PCT < 10
004080              MOVE  1 TO RETURN-CODE
004090        ELSE
004100              MOVE  0 TO RETURN-CODE.
004110*
004120 AA099-CLOSE-FILES.
004130     TERMINATE DG-SLO-STATUS-REPORT.
004140     CLOSE    DG-SLO-CONFIG-FILE
004150              DG-METRICS-FILE
004160              DG-SLO-REPORT-FILE.
004170*
