000100*****************************************************************
000110*                                                                *
000120*                Deployment Gate - Main Batch Driver            *
000130*                                                                *
000140*          Decision Engine: SLO + Cost Signals -> Policy        *
000150*                                                                *
000160*****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*================================
000200*
000210 PROGRAM-ID.       DG000.
000220**
000230 AUTHOR.           R D Holloway.
000240**
000250 INSTALLATION.     Applewood Computers - Deployment Gate Project.
000260**
000270 DATE-WRITTEN.     06/1985.
000280**
000290 DATE-COMPILED.
000300**
000310 SECURITY.         Copyright (C) 1985 - 2026 & later, Applewood
000320                    Computers. Distributed under the GNU General
000330                    Public License. See the file COPYING for
000340                    details.
000350**
000360*    Remarks.          Deployment Gate Main Batch Driver.
000370*                      Calls the SLO and Cost engines for the
000380*                      current run's signals, scans the policy
000390*                      table in priority order for the first
000400*                      matching rule, prints the decision report,
000410*                      appends the decision to the audit log, runs
000420*                      the incident narrative, and sets the batch
000430*                      return code that gates the release pipeline.
000440*
000450*                      DG000 is the old Start-Of-Day program for
000460*                      the payroll suite, kept for its
000470*                      open-files / call-the-sub-programs /
000480*                      set-return-code skeleton; the payroll
000490*                      control totals became the policy scan.
000500**
000510*    Version.          See Prog-Name In Ws.
000520**
000530*    Called Modules.
000540*                      DG910   - Slo Engine.
000550*                      DG920   - Cost Collector.
000560*                      DG940   - Incident Explainer.
000570*                      DG950   - Audit Log.
000580**
000590*    Functions Used:
000600*                      None.
000610*    Files used :
000620*                      DG-METRICS-FILE.        Read once for service name.
000630*                      DG-POLICY-TABLE-FILE.   8 records, priority order.
000640*                      DG-DCN-REPORT-FILE.     This program's own spool.
000650*
000660*    Error messages used.
000670* System wide:
000680*                      None.
000690* Program specific:
000700*                      DG001 - 3.
000710**
000720* Changes:
000730* 06/1985  rdh -        Created - payroll start-of-day driver.
000740* 03/1991  rdh -        Added the control-total CALL to the old
000750*                       pyrgstr register.
000760* 09/1998  rdh -        Y2K REVIEW - RUN-DATE widened to 4 digit
000770*                       year throughout.
000780* 04/2026  rdh - 1.0.00 REQ 1147. Retargeted as the deployment gate
000790*                       main driver. Payroll CALLs replaced with
000800*                       DG910/DG920/DG940/DG950; control-total scan
000810*                       replaced with the priority-ordered policy
000820*                       scan below.
000830* 16/02/26 rdh - 1.0.01 REQ 1153. Added the P-FALL default-allow
000840*                       fallback for when no policy row matches.
000845* 21/02/26 rdh - 1.0.02 REQ 1156. Decision panel moved off the
000846*                       shared RPTFILE onto its own DCNRPT spool.
000847*                       DG910/DG920/DG940 were each re-opening and
000848*                       (for the first two) re-initiating the
000849*                       identical physical file while this program
000850*                       still had its own FD and RD open on it -
000851*                       every engine now owns its own report file
000852*                       start to finish.
000855**
000860*****************************************************************
000870* Copyright Notice.
000880* ****************
000890*
000900* This notice supersedes all prior copyright notices.
000910*
000920* These files and programs are part of the Applewood Computers
000930* Deployment Gate project and are Copyright (c) Applewood
000940* Computers, 1985-2026 and later.
000950*
000960* This program is free software; you can redistribute it and/or
000970* modify it under the terms of the GNU General Public License as
000980* published by the Free Software Foundation; version 3 and later.
000990*
001000* Distributed in the hope that it will be useful, but WITHOUT ANY
001010* WARRANTY; without even the implied warranty of MERCHANTABILITY
001020* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
001030* License for more details.
001040*
001050*****************************************************************
001060*
001070 ENVIRONMENT             DIVISION.
001080*================================
001090*
001100 CONFIGURATION           SECTION.
001110 SPECIAL-NAMES.
001120     C01 IS TOP-OF-FORM
001130     CLASS DG-ALPHA-CLASS  IS "A" THRU "Z"
001140     UPSI-0 ON  STATUS IS DG-RERUN-FLAG
001150     UPSI-0 OFF STATUS IS DG-NORMAL-RUN.
001160*
001170 INPUT-OUTPUT            SECTION.
001180 FILE-CONTROL.
001190     COPY SELMET.
001200     COPY SELPOL.
001210     COPY SELDRP.
001220*
001230 DATA                    DIVISION.
001240*================================
001250*
001260 FILE                    SECTION.
001270*
001280     COPY FDMET.
001290     COPY FDPOL.
001300*
001310 FD  DG-DCN-REPORT-FILE
001320     REPORT IS DG-DECISION-REPORT.
001330*
001340 WORKING-STORAGE SECTION.
001350*-----------------------
001360*
001370 77  DG000-PROG-NAME          PIC X(17) VALUE "DG000   (1.01)".
001380*
001390 01  WS-DATA.
001400     03  WS-EOF-POL-SWITCH     PIC X        VALUE "N".
001410         88  WS-AT-EOF-POL         VALUE "Y".
001420     03  WS-MATCH-SWITCH       PIC X        VALUE "N".
001430         88  WS-MATCH-FOUND        VALUE "Y".
001440     03  WS-COND-OK-SWITCH     PIC X        VALUE "Y".
001450         88  WS-COND-ALL-OK        VALUE "Y".
001460     03  WS-PAGE-LINES         PIC 999      COMP VALUE 56.
001470     03  WS-COND-IX            PIC 9        COMP.
001480     03  FILLER                PIC X(10).
001490*
001500 01  WS-TIME-RAW               PIC 9(8).
001510 01  WS-TIME-GROUP REDEFINES WS-TIME-RAW.
001520     03  WS-TIME-HH            PIC 99.
001530     03  WS-TIME-MM            PIC 99.
001540     03  WS-TIME-SS            PIC 99.
001550     03  FILLER                PIC 99.
001560*
001570 01  WS-SIGNAL-WORK.
001580     03  WS-SIGNAL-TYPE        PIC X        VALUE "N".
001590         88  WS-SIGNAL-IS-NUM      VALUE "N".
001600         88  WS-SIGNAL-IS-TEXT     VALUE "T".
001610     03  WS-SIGNAL-NUM         PIC S9(7)V9(6) COMP-3.
001620     03  WS-SIGNAL-TEXT        PIC X(10).
001630     03  FILLER                PIC X(10).
001640*
001650 01  WS-PRINT-FIELDS.
001660     03  WS-PRT-AVAIL-PCT      PIC ZZ9.999999.
001670     03  WS-PRT-BUDGET-PCT     PIC ZZ9.99.
001680     03  WS-PRT-BURN-VALUE     PIC ZZ9.9.
001690     03  WS-PRT-P95-FLAG       PIC X(8).
001700     03  WS-PRT-WOW-PCT        PIC +ZZZ9.99.
001710     03  WS-PRT-DELAY-MINS     PIC ZZZ9.
001720     03  FILLER                PIC X(10).
001730*
001740     COPY WSDGDATE.
001750     COPY DGFSTAT REPLACING ==:FIL:== BY ==DG-MET==.
001760     COPY DGFSTAT REPLACING ==:FIL:== BY ==DG-POL==.
001770     COPY DGFSTAT REPLACING ==:FIL:== BY ==DG-RPT==.
001780*
001790 01  DG-Error-Messages.
001800     03  DG001   PIC X(40) VALUE
001810         "DG001 Metrics file will not open -".
001820     03  DG002   PIC X(40) VALUE
001830         "DG002 Policy table file will not open -".
001840     03  DG003   PIC X(40) VALUE
001850         "DG003 Report file will not open -".
001860     03  FILLER                PIC X(10).
001870*
001880 01  DG-AUDIT-FUNCTION-WS      PIC X.
001890     88  DG-AUDIT-FUNC-APPEND-WS    VALUE "A".
001900*
001910     COPY WSDGDEC.
001920*
001930 REPORT SECTION.
001940*--------------
001950*
001960 RD  DG-DECISION-REPORT
001970     CONTROL      FINAL
001980     PAGE LIMIT    WS-PAGE-LINES
001990     HEADING       1
002000     FIRST DETAIL  5
002010     LAST  DETAIL  WS-PAGE-LINES.
002020*
002030 01  DG-DECISION-HEADING      TYPE PAGE HEADING.
002040     03  LINE  1.
002050         05  COL   1     PIC X(14)   SOURCE DG000-PROG-NAME.
002060         05  COL  40     PIC X(30)   VALUE
002070                          "Deployment Gate Decision Report".
002080         05  COL  90     PIC X(10)   SOURCE DG-DATE-UK.
002090     03  LINE  3.
002100         05  COL   1     PIC X(10)   VALUE "Service :".
002110         05  COL  12     PIC X(20)   SOURCE DG-DEC-SERVICE-NAME.
002120*
002130 01  DG-DECISION-DETAIL       TYPE DETAIL.
002140     03  LINE PLUS 2.
002150         05  COL   1     PIC X(20)   VALUE "Decision ..........".
002160         05  COL  22     PIC X(5)    SOURCE DG-DEC-ACTION.
002170     03  LINE PLUS 1.
002180         05  COL   1     PIC X(20)   VALUE "Policy .............".
002190         05  COL  22     PIC X(6)    SOURCE DG-DEC-POLICY-ID.
002200         05  COL  30     PIC X(40)   SOURCE DG-DEC-POLICY-NAME.
002210     03  LINE PLUS 1.
002220         05  COL   1     PIC X(20)   VALUE "Delay Minutes ......".
002230         05  COL  22     PIC ZZZ9    SOURCE WS-PRT-DELAY-MINS.
002240     03  LINE PLUS 1.
002250         05  COL   1     PIC X(20)   VALUE "Reason .............".
002260         05  COL  22     PIC X(60)   SOURCE DG-DEC-REASON.
002270     03  LINE PLUS 2.
002280         05  COL   1     PIC X(30)   VALUE "SLO SIGNALS".
002290     03  LINE PLUS 1.
002300         05  COL   1     PIC X(20)   VALUE "  Availability % ...".
002310         05  COL  22     PIC ZZ9.999999  SOURCE WS-PRT-AVAIL-PCT.
002320     03  LINE PLUS 1.
002330         05  COL   1     PIC X(20)   VALUE "  Budget % .........".
002340         05  COL  22     PIC ZZ9.99      SOURCE WS-PRT-BUDGET-PCT.
002350     03  LINE PLUS 1.
002360         05  COL   1     PIC X(20)   VALUE "  Burn Label/Value .".
002370         05  COL  22     PIC X(8)    SOURCE DG-SLR-BURN-RATE-LABEL.
002380         05  COL  31     PIC ZZ9.9   SOURCE WS-PRT-BURN-VALUE.
002390     03  LINE PLUS 1.
002400         05  COL   1     PIC X(20)   VALUE "  P95 Latency ......".
002410         05  COL  22     PIC X(8)    SOURCE WS-PRT-P95-FLAG.
002420     03  LINE PLUS 2.
002430         05  COL   1     PIC X(30)   VALUE "COST SIGNALS".
002440     03  LINE PLUS 1.
002450         05  COL   1     PIC X(20)   VALUE "  Week On Week % ...".
002460         05  COL  22     PIC +ZZZ9.99    SOURCE WS-PRT-WOW-PCT.
002470     03  LINE PLUS 1.
002480         05  COL   1     PIC X(20)   VALUE "  Trend ............".
002490         05  COL  22     PIC X(8)    SOURCE DG-CRS-TREND.
002500     03  LINE PLUS 1.
002510         05  COL   1     PIC X(20)   VALUE "  Spike Detected ...".
002520         05  COL  22     PIC X        SOURCE DG-CRS-SPIKE-DETECTED.
002530     03  LINE PLUS 2.
002540         05  COL   1     PIC X(14)   VALUE "Remediation :".
002550         05  COL  16     PIC X(60)   SOURCE DG-DEC-REMEDIATION.
002560*
002570 PROCEDURE DIVISION.
002580*===================
002590*
002600 AA000-MAIN                  SECTION.
002610*************************************
002620     PERFORM  AA005-OPEN-GATE-FILES.
002630     PERFORM  AA010-GET-SERVICE-NAME.
002640     PERFORM  AA015-STAMP-RUN-TIME.
002650     PERFORM  AA020-GET-SIGNALS.
002660     PERFORM  AA030-EVALUATE-POLICIES.
002670     PERFORM  AA060-PRINT-DECISION-REPORT.
002680     PERFORM  AA070-CALL-AUDIT-LOG.
002690     PERFORM  AA080-CALL-EXPLAINER.
002700     PERFORM  AA090-SET-RETURN-CODE.
002710     PERFORM  AA099-CLOSE-GATE-FILES.
002720     STOP RUN.
002730*
002740 AA005-OPEN-GATE-FILES.
002750     OPEN     INPUT  DG-METRICS-FILE.
002760     IF       NOT DG-MET-STATUS-OK
002770              DISPLAY DG001
002780              MOVE    2 TO RETURN-CODE
002790              STOP RUN.
002800     OPEN     INPUT  DG-POLICY-TABLE-FILE.
002810     IF       NOT DG-POL-STATUS-OK
002820              DISPLAY DG002
002830              MOVE    2 TO RETURN-CODE
002840              STOP RUN.
002850     OPEN     EXTEND DG-DCN-REPORT-FILE.
002860     IF       NOT DG-RPT-STATUS-OK
002870              DISPLAY DG003
002880              MOVE    2 TO RETURN-CODE
002890              STOP RUN.
002900     INITIATE DG-DECISION-REPORT.
002910*
002920 AA010-GET-SERVICE-NAME.
002930     READ     DG-METRICS-FILE.
002940     MOVE     DG-MET-SERVICE-NAME TO DG-DEC-SERVICE-NAME.
002950     CLOSE    DG-METRICS-FILE.
002960*
002970 AA015-STAMP-RUN-TIME.
002980     ACCEPT    DG-DATE-RAW FROM DATE YYYYMMDD.
002990     ACCEPT    WS-TIME-RAW FROM TIME.
003000     MOVE      DG-DATE-CCYY TO DG-DATE-UK-CCYY.
003010     MOVE      DG-DATE-MM   TO DG-DATE-UK-MM.
003020     MOVE      DG-DATE-DD   TO DG-DATE-UK-DD.
003030     STRING    DG-DATE-UK   DELIMITED BY SIZE
003040               " "          DELIMITED BY SIZE
003050               WS-TIME-HH   DELIMITED BY SIZE
003060               ":"          DELIMITED BY SIZE
003070               WS-TIME-MM   DELIMITED BY SIZE
003080               ":"          DELIMITED BY SIZE
003090               WS-TIME-SS   DELIMITED BY SIZE
003100               INTO DG-DEC-RUN-TIMESTAMP.
003110*
003120 AA020-GET-SIGNALS.
003130     CALL     "DG910" USING DG-DEC-SLO-BLOCK.
003140     CALL     "DG920" USING DG-DEC-COST-BLOCK.
003150*
003160*--------------------------------------------------------------*
003170*  POLICY SCAN - FILE IS ASCENDING BY PRIORITY, SO THE FIRST   *
003180*  RECORD WHOSE CONDITIONS ALL HOLD IS THE ANSWER              *
003190*--------------------------------------------------------------*
003200 AA030-EVALUATE-POLICIES.
003210     PERFORM  AA032-SCAN-ONE-POLICY THRU AA032-EXIT
003220              UNTIL WS-AT-EOF-POL OR WS-MATCH-FOUND.
003230     IF       NOT WS-MATCH-FOUND
003240              PERFORM AA038-DEFAULT-ALLOW.
003250*
003260 AA032-SCAN-ONE-POLICY.
003270     READ     DG-POLICY-TABLE-FILE
003280              AT END
003290                   SET  WS-AT-EOF-POL TO TRUE
003300                   GO TO AA032-EXIT.
003310     SET      WS-COND-ALL-OK TO TRUE.
003320     IF       DG-POL-CONDITION-COUNT > 0
003330              PERFORM AA034-CHECK-CONDITION THRU AA034-EXIT
003340                      VARYING WS-COND-IX FROM 1 BY 1
003350                      UNTIL WS-COND-IX > DG-POL-CONDITION-COUNT
003360                         OR NOT WS-COND-ALL-OK.
003370     IF       WS-COND-ALL-OK
003380              SET  WS-MATCH-FOUND TO TRUE
003390              MOVE DG-POL-ID          TO DG-DEC-POLICY-ID
003400              MOVE DG-POL-NAME        TO DG-DEC-POLICY-NAME
003410              MOVE DG-POL-ACTION      TO DG-DEC-ACTION
003420              MOVE DG-POL-DELAY-MINUTES TO DG-DEC-DELAY-MINUTES
003430              MOVE DG-POL-REASON      TO DG-DEC-REASON
003440              MOVE DG-POL-REMEDIATION TO DG-DEC-REMEDIATION.
003450 AA032-EXIT.
003460     EXIT.
003470*
003480 AA034-CHECK-CONDITION.
003490     MOVE     SPACES TO WS-SIGNAL-TEXT.
003500     MOVE     0      TO WS-SIGNAL-NUM.
003510     SET      WS-SIGNAL-IS-NUM TO TRUE.
003520     EVALUATE DG-POL-SIGNAL-KEY (WS-COND-IX)
003530         WHEN "ERROR-BUDGET-PCT    "
003540              MOVE DG-SLR-ERROR-BUDGET-PCT TO WS-SIGNAL-NUM
003550         WHEN "AVAILABILITY-PCT    "
003560              MOVE DG-SLR-AVAILABILITY-PCT TO WS-SIGNAL-NUM
003570         WHEN "COST-SPIKE-PCT      "
003580              MOVE DG-CRS-WOW-CHANGE-PCT    TO WS-SIGNAL-NUM
003590         WHEN "BURN-RATE           "
003600              SET  WS-SIGNAL-IS-TEXT TO TRUE
003610              MOVE DG-SLR-BURN-RATE-LABEL   TO WS-SIGNAL-TEXT
003620         WHEN "COST-TREND          "
003630              SET  WS-SIGNAL-IS-TEXT TO TRUE
003640              MOVE DG-CRS-TREND             TO WS-SIGNAL-TEXT
003650         WHEN "LATENCY-COMPLIANT   "
003660              SET  WS-SIGNAL-IS-TEXT TO TRUE
003670              IF   DG-SLR-LATENCY-OK
003680                   MOVE "Y" TO WS-SIGNAL-TEXT
003690              ELSE
003700                   MOVE "N" TO WS-SIGNAL-TEXT
003710              END-IF
003720         WHEN "COST-SPIKE-DETECTED "
003730              SET  WS-SIGNAL-IS-TEXT TO TRUE
003740              IF   DG-CRS-SPIKE-FOUND
003750                   MOVE "Y" TO WS-SIGNAL-TEXT
003760              ELSE
003770                   MOVE "N" TO WS-SIGNAL-TEXT
003780              END-IF
003790         WHEN OTHER
003800              SET  WS-COND-ALL-OK TO FALSE
003810              GO TO AA034-EXIT
003820     END-EVALUATE.
003830*
003840     IF       WS-SIGNAL-IS-NUM
003850              PERFORM AA036-CHECK-NUMERIC
003860     ELSE
003870              PERFORM AA037-CHECK-TEXT.
003880 AA034-EXIT.
003890     EXIT.
003900*
003910 AA036-CHECK-NUMERIC.
003920     EVALUATE TRUE
003930         WHEN DG-POL-OP-LT (WS-COND-IX)
003940              IF NOT (WS-SIGNAL-NUM < DG-POL-TARGET-NUM (WS-COND-IX))
003950                   SET WS-COND-ALL-OK TO FALSE
003960              END-IF
003970         WHEN DG-POL-OP-LTE (WS-COND-IX)
003980              IF NOT (WS-SIGNAL-NUM <= DG-POL-TARGET-NUM (WS-COND-IX))
003990                   SET WS-COND-ALL-OK TO FALSE
004000              END-IF
004010         WHEN DG-POL-OP-GT (WS-COND-IX)
004020              IF NOT (WS-SIGNAL-NUM > DG-POL-TARGET-NUM (WS-COND-IX))
004030                   SET WS-COND-ALL-OK TO FALSE
004040              END-IF
004050         WHEN DG-POL-OP-GTE (WS-COND-IX)
004060              IF NOT (WS-SIGNAL-NUM >= DG-POL-TARGET-NUM (WS-COND-IX))
004070                   SET WS-COND-ALL-OK TO FALSE
004080              END-IF
004090         WHEN DG-POL-OP-EQ (WS-COND-IX)
004100              IF NOT (WS-SIGNAL-NUM = DG-POL-TARGET-NUM (WS-COND-IX))
004110                   SET WS-COND-ALL-OK TO FALSE
004120              END-IF
004130         WHEN DG-POL-OP-NEQ (WS-COND-IX)
004140              IF WS-SIGNAL-NUM = DG-POL-TARGET-NUM (WS-COND-IX)
004150                   SET WS-COND-ALL-OK TO FALSE
004160              END-IF
004170         WHEN OTHER
004180              SET  WS-COND-ALL-OK TO FALSE
004190     END-EVALUATE.
004200*
004210 AA037-CHECK-TEXT.
004220     EVALUATE TRUE
004230         WHEN DG-POL-OP-EQ (WS-COND-IX)
004240              IF WS-SIGNAL-TEXT NOT = DG-POL-TARGET-TEXT (WS-COND-IX)
004250                   SET WS-COND-ALL-OK TO FALSE
004260              END-IF
004270         WHEN DG-POL-OP-NEQ (WS-COND-IX)
004280              IF WS-SIGNAL-TEXT = DG-POL-TARGET-TEXT (WS-COND-IX)
004290                   SET WS-COND-ALL-OK TO FALSE
004300              END-IF
004310         WHEN OTHER
004320              SET  WS-COND-ALL-OK TO FALSE
004330     END-EVALUATE.
004340*
004350 AA038-DEFAULT-ALLOW.
004360     MOVE     "P-FALL" TO DG-DEC-POLICY-ID.
004370     MOVE     "Default Allow - No Policy Matched"
004380              TO DG-DEC-POLICY-NAME.
004390     MOVE     "ALLOW"  TO DG-DEC-ACTION.
004400     MOVE     0        TO DG-DEC-DELAY-MINUTES.
004410     MOVE     "No matching policy found - defaulting to ALLOW."
004420              TO DG-DEC-REASON.
004430     MOVE     SPACES   TO DG-DEC-REMEDIATION.
004440*
004450 AA060-PRINT-DECISION-REPORT.
004460     MOVE     DG-SLR-AVAILABILITY-PCT TO WS-PRT-AVAIL-PCT.
004470     MOVE     DG-SLR-ERROR-BUDGET-PCT TO WS-PRT-BUDGET-PCT.
004480     MOVE     DG-SLR-BURN-RATE-VALUE  TO WS-PRT-BURN-VALUE.
004490     IF       DG-SLR-LATENCY-OK
004500              MOVE "OK      " TO WS-PRT-P95-FLAG
004510     ELSE
004520              MOVE "BREACHED" TO WS-PRT-P95-FLAG.
004530     MOVE     DG-CRS-WOW-CHANGE-PCT   TO WS-PRT-WOW-PCT.
004540     MOVE     DG-DEC-DELAY-MINUTES    TO WS-PRT-DELAY-MINS.
004550     GENERATE DG-DECISION-DETAIL.
004560*
004570 AA070-CALL-AUDIT-LOG.
004580     SET      DG-AUDIT-FUNC-APPEND-WS TO TRUE.
004590     CALL     "DG950" USING DG-AUDIT-FUNCTION-WS DG-DECISION-RECORD.
004600*
004610 AA080-CALL-EXPLAINER.
004620     CALL     "DG940" USING DG-DECISION-RECORD.
004630*
004640 AA090-SET-RETURN-CODE.
004650     EVALUATE TRUE
004660         WHEN DG-DEC-IS-BLOCK
004670              MOVE  2 TO RETURN-CODE
004680         WHEN DG-DEC-IS-DELAY
004690              MOVE  1 TO RETURN-CODE
004700         WHEN DG-DEC-IS-ALLOW
004710              MOVE  0 TO RETURN-CODE
004720         WHEN DG-DEC-IS-WARN
004730              MOVE  0 TO RETURN-CODE
004740         WHEN OTHER
004750              MOVE  2 TO RETURN-CODE
004760     END-EVALUATE.
004770*
004780 AA099-CLOSE-GATE-FILES.
004790     TERMINATE DG-DECISION-REPORT.
004800     CLOSE    DG-POLICY-TABLE-FILE
004810              DG-DCN-REPORT-FILE.
004820*
