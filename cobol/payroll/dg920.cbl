000100*****************************************************************
000110*                                                                *
000120*                  FinOps Cost Trend Reporting                  *
000130*                                                                *
000140*            Uses RW (Report writer for prints)                 *
000150*                                                                *
000160*****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*================================
000200*
000210 PROGRAM-ID.       DG920.
000220**
000230 AUTHOR.           R D Holloway.
000240**
000250 INSTALLATION.     Applewood Computers - Deployment Gate Project.
000260**
000270 DATE-WRITTEN.     04/1990.
000280**
000290 DATE-COMPILED.
000300**
000310 SECURITY.         Copyright (C) 1990 - 2026 & later, Applewood
000320                    Computers. Distributed under the GNU General
000330                    Public License. See the file COPYING for
000340                    details.
000350**
000360*    Remarks.          FinOps Cost Trend Report.
000370*                      This program uses RW (Report Writer).
000380*
000390*                      DG920 began life as the weekly consumables
000400*                      check register; the week-on-week comparison
000410*                      logic below is descended from that register's
000420*                      current/prior period columns, now comparing
000430*                      cloud spend rather than stationery and toner.
000440**
000450*    Version.          See Prog-Name In Ws.
000460**
000470*    Called Modules.
000480*                      None.
000490**
000500*    Functions Used:
000510*                      None.
000520*    Files used :
000530*                      DG-COST-DATA-FILE.    Header + daily spend.
000540*                      DG-FIN-REPORT-FILE.   This program's own spool.
000550*
000560*    Error messages used.
000570* System wide:
000580*                      None.
000590* Program specific:
000600*                      DG101 - 2.
000610**
000620* Changes:
000630* 04/1990  rdh -        Created - weekly consumables check register.
000640* 07/1994  rdh -        Added the prior period comparison column.
000650* 09/1998  rdh -        Y2K REVIEW - widened all date work areas to
000660*                       4 digit years, no 2 digit year fields remain.
000670* 04/2026  rdh - 1.0.00 REQ 1144. Retargeted as the FinOps half of
000680*                       the deployment gate project. Reads
000690*                       DG-COST-DATA in place of the old consumables
000700*                       ledger, prints the week-on-week spend trend
000710*                       panel below.
000720* 14/02/26 rdh - 1.0.01 REQ 1151. Added the trend arrow and the
000730*                       budget utilisation line to the footing.
000735* 21/02/26 rdh - 1.0.02 REQ 1156. FinOps panel moved off the
000736*                       shared RPTFILE stream onto its own FINRPT
000737*                       spool - DG000 was re-opening and
000738*                       re-initiating the common report file under
000739*                       a run unit that already had it open.
000740**
000750*****************************************************************
000760* Copyright Notice.
000770* ****************
000780*
000790* This notice supersedes all prior copyright notices.
000800*
000810* These files and programs are part of the Applewood Computers
000820* Deployment Gate project and are Copyright (c) Applewood
000830* Computers, 1990-2026 and later.
000840*
000850* This program is free software; you can redistribute it and/or
000860* modify it under the terms of the GNU General Public License as
000870* published by the Free Software Foundation; version 3 and later.
000880*
000890* Distributed in the hope that it will be useful, but WITHOUT ANY
000900* WARRANTY; without even the implied warranty of MERCHANTABILITY
000910* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
000920* License for more details.
000930*
000940*****************************************************************
000950*
000960 ENVIRONMENT             DIVISION.
000970*================================
000980*
000990 CONFIGURATION           SECTION.
001000 SPECIAL-NAMES.
001010     C01 IS TOP-OF-FORM
001020     CLASS DG-ALPHA-CLASS  IS "A" THRU "Z"
001030     UPSI-0 ON  STATUS IS DG-RERUN-FLAG
001040     UPSI-0 OFF STATUS IS DG-NORMAL-RUN.
001050*
001060 INPUT-OUTPUT            SECTION.
001070 FILE-CONTROL.
001080     COPY SELCST.
001090     COPY SELFRP.
001100*
001110 DATA                    DIVISION.
001120*================================
001130*
001140 FILE                    SECTION.
001150*
001160     COPY FDCST.
001170*
001180 FD  DG-FIN-REPORT-FILE
001190     REPORT IS DG-FINOPS-REPORT.
001200*
001210 WORKING-STORAGE SECTION.
001220*-----------------------
001230*
001240 77  DG920-PROG-NAME          PIC X(17) VALUE "DG920   (1.00)".
001250*
001260 01  WS-DATA.
001270     03  WS-EOF-SWITCH         PIC X        VALUE "N".
001280         88  WS-AT-EOF             VALUE "Y".
001290     03  WS-PAGE-LINES         PIC 999      COMP VALUE 56.
001300     03  WS-N-RECORDS          PIC 9(2)     COMP VALUE 0.
001310     03  WS-WORK-IX            PIC 9(2)     COMP.
001320     03  WS-PREV-START         PIC 9(2)     COMP.
001330     03  WS-PREV-END           PIC 9(2)     COMP.
001340     03  WS-CURR-START         PIC 9(2)     COMP.
001350     03  WS-CURR-END           PIC 9(2)     COMP.
001360     03  WS-WINDOW-COUNT       PIC 9(2)     COMP.
001370     03  WS-PREV-SUM           PIC 9(9)V99  COMP-3.
001380     03  WS-CURR-SUM           PIC 9(9)V99  COMP-3.
001390     03  WS-MTD-SUM            PIC 9(9)V99  COMP-3.
001400     03  FILLER                PIC X(8).
001410*
001420 01  WS-DAILY-COST-TABLE.
001430     03  WS-DAILY-ENTRY  OCCURS 31 TIMES INDEXED BY WS-CST-IX.
001440         05  WS-DAILY-AMOUNT   PIC 9(7)V99  COMP-3.
001450*
001460 01  WS-PRINT-FIELDS.
001470     03  WS-PRT-CURR-AVG       PIC ZZZZZ9.99.
001480     03  WS-PRT-PREV-AVG       PIC ZZZZZ9.99.
001490     03  WS-PRT-WOW-PCT        PIC +ZZZ9.99.
001500     03  WS-PRT-TREND-ARROW    PIC X.
001510     03  WS-PRT-TREND          PIC X(8).
001520     03  WS-PRT-SPIKE          PIC X(3).
001530     03  WS-PRT-MTD-SPEND      PIC ZZZZZZZ9.99.
001540     03  WS-PRT-BUDGET         PIC ZZZZZZZ9.99.
001550     03  WS-PRT-UTIL-PCT       PIC ZZZ9.99.
001560     03  FILLER                PIC X(8).
001570*
001580     COPY WSDGDATE.
001590     COPY DGFSTAT REPLACING ==:FIL:== BY ==DG-CST==.
001600     COPY DGFSTAT REPLACING ==:FIL:== BY ==DG-RPT==.
001610*
001620 01  DG-Error-Messages.
001630     03  DG101   PIC X(40) VALUE
001640         "DG101 Cost data file not found -".
001650     03  DG102   PIC X(40) VALUE
001660         "DG102 Cost header record missing -".
001670     03  FILLER                PIC X(10).
001680*
001690 LINKAGE                 SECTION.
001700*-----------------------
001710*
001720     COPY WSDGCRS.
001730*
001740 REPORT SECTION.
001750*--------------
001760*
001770 RD  DG-FINOPS-REPORT
001780     CONTROL      FINAL
001790     PAGE LIMIT    WS-PAGE-LINES
001800     HEADING       1
001810     FIRST DETAIL  5
001820     LAST  DETAIL  WS-PAGE-LINES.
001830*
001840 01  DG-FINOPS-HEADING       TYPE PAGE HEADING.
001850     03  LINE  1.
001860         05  COL   1     PIC X(14)   SOURCE DG920-PROG-NAME.
001870         05  COL  40     PIC X(30)   VALUE
001880                          "FinOps Cost Trend Report".
001890         05  COL  90     PIC X(10)   SOURCE DG-DATE-UK.
001900     03  LINE  3.
001910         05  COL   1     PIC X(10)   VALUE "Service :".
001920         05  COL  12     PIC X(20)   SOURCE DG-CSH-SERVICE-NAME.
001930*
001940 01  DG-FINOPS-DETAIL        TYPE DETAIL.
001950     03  LINE PLUS 2.
001960         05  COL   1     PIC X(26)   VALUE "Curr Week Avg $/Day .....".
001970         05  COL  28     PIC ZZZZZ9.99 SOURCE WS-PRT-CURR-AVG.
001980     03  LINE PLUS 1.
001990         05  COL   1     PIC X(26)   VALUE "Prev Week Avg $/Day .....".
002000         05  COL  28     PIC ZZZZZ9.99 SOURCE WS-PRT-PREV-AVG.
002010     03  LINE PLUS 1.
002020         05  COL   1     PIC X(26)   VALUE "Week On Week Change Pct .".
002030         05  COL  28     PIC +ZZZ9.99  SOURCE WS-PRT-WOW-PCT.
002040         05  COL  38     PIC X        SOURCE WS-PRT-TREND-ARROW.
002050         05  COL  40     PIC X(8)    SOURCE WS-PRT-TREND.
002060     03  LINE PLUS 1.
002070         05  COL   1     PIC X(26)   VALUE "Spike Detected ..........".
002080         05  COL  28     PIC X(3)    SOURCE WS-PRT-SPIKE.
002090     03  LINE PLUS 1.
002100         05  COL   1     PIC X(26)   VALUE "Month To Date Spend .....".
002110         05  COL  28     PIC ZZZZZZZ9.99 SOURCE WS-PRT-MTD-SPEND.
002120     03  LINE PLUS 1.
002130         05  COL   1     PIC X(26)   VALUE "Monthly Budget ..........".
002140         05  COL  28     PIC ZZZZZZZ9.99 SOURCE WS-PRT-BUDGET.
002150     03  LINE PLUS 1.
002160         05  COL   1     PIC X(26)   VALUE "Budget Utilisation Pct ..".
002170         05  COL  28     PIC ZZZ9.99   SOURCE WS-PRT-UTIL-PCT.
002180*
002190 PROCEDURE DIVISION USING DG-COST-RESULT-BLOCK.
002200*==============================================
002210*
002220 AA000-MAIN                  SECTION.
002230*************************************
002240     PERFORM  AA010-OPEN-FILES.
002250     PERFORM  AA020-READ-HEADER.
002260     PERFORM  AA030-LOAD-DAILY-RECS.
002270     PERFORM  AA040-BUILD-WINDOWS.
002280     PERFORM  AA055-COMPUTE-RESULT.
002290     PERFORM  AA070-PRINT-REPORT.
002300     PERFORM  AA090-SET-RETURN-CODE.
002310     PERFORM  AA099-CLOSE-FILES.
002320     GOBACK.
002330*
002340 AA010-OPEN-FILES.
002350     OPEN     INPUT  DG-COST-DATA-FILE.
002360     IF       NOT DG-CST-STATUS-OK
002370              DISPLAY DG101
002380              DISPLAY DG-CST-STATUS
002390              MOVE    2 TO RETURN-CODE
002400              GOBACK.
002410     OPEN     EXTEND DG-FIN-REPORT-FILE.
002420     IF       NOT DG-RPT-STATUS-OK
002430              MOVE    2 TO RETURN-CODE
002440              GOBACK.
002450     INITIATE DG-FINOPS-REPORT.
002460*
002470 AA020-READ-HEADER.
002480     READ     DG-COST-DATA-FILE.
002490     IF       NOT DG-CSH-IS-HEADER
002500              DISPLAY DG102
002510              MOVE    2 TO RETURN-CODE
002520              GOBACK.
002530*
002540 AA030-LOAD-DAILY-RECS.
002550     PERFORM  AA032-READ-NEXT THRU AA032-EXIT
002560              UNTIL WS-AT-EOF.
002570*
002580 AA032-READ-NEXT.
002590     READ     DG-COST-DATA-FILE
002600              AT END
002610                   SET  WS-AT-EOF TO TRUE
002620                   GO TO AA032-EXIT.
002630     ADD      1 TO WS-N-RECORDS.
002640     SET      WS-CST-IX TO WS-N-RECORDS.
002650     MOVE     DG-CST-AMOUNT TO WS-DAILY-AMOUNT (WS-CST-IX).
002660 AA032-EXIT.
002670     EXIT.
002680*
002690 AA040-BUILD-WINDOWS.
002700     IF       WS-N-RECORDS >= 14
002710              COMPUTE WS-PREV-START = WS-N-RECORDS - 13
002720              COMPUTE WS-PREV-END   = WS-N-RECORDS - 7
002730              COMPUTE WS-CURR-START = WS-N-RECORDS - 6
002740              MOVE    WS-N-RECORDS TO WS-CURR-END
002750     ELSE
002760        IF    WS-N-RECORDS >= 7
002770              MOVE    1 TO WS-PREV-START
002780              DIVIDE  WS-N-RECORDS BY 2 GIVING WS-PREV-END
002790              COMPUTE WS-CURR-START = WS-N-RECORDS - 6
002800              MOVE    WS-N-RECORDS TO WS-CURR-END
002810        ELSE
002820              MOVE    1 TO WS-PREV-START
002830              DIVIDE  WS-N-RECORDS BY 2 GIVING WS-PREV-END
002840              COMPUTE WS-CURR-START = WS-PREV-END + 1
002850              MOVE    WS-N-RECORDS TO WS-CURR-END.
002860*
002870 AA055-COMPUTE-RESULT.
002880     MOVE     0 TO WS-PREV-SUM WS-CURR-SUM WS-MTD-SUM.
002890     IF       WS-PREV-END >= WS-PREV-START
002900              PERFORM AA057-SUM-PREV THRU AA057-EXIT
002910                      VARYING WS-WORK-IX FROM WS-PREV-START BY 1
002920                      UNTIL WS-WORK-IX > WS-PREV-END.
002930     IF       WS-CURR-END >= WS-CURR-START
002940              PERFORM AA058-SUM-CURR THRU AA058-EXIT
002950                      VARYING WS-WORK-IX FROM WS-CURR-START BY 1
002960                      UNTIL WS-WORK-IX > WS-CURR-END.
002970     PERFORM  AA059-SUM-MTD THRU AA059-EXIT
002980              VARYING WS-WORK-IX FROM 1 BY 1
002990              UNTIL WS-WORK-IX > WS-N-RECORDS.
003000*
003010     COMPUTE  WS-WINDOW-COUNT = WS-PREV-END - WS-PREV-START + 1.
003020     IF       WS-WINDOW-COUNT > 0
003030              COMPUTE DG-CRS-PREV-WEEK-AVG-USD ROUNDED =
003040                      WS-PREV-SUM / WS-WINDOW-COUNT
003050     ELSE
003060              MOVE  0 TO DG-CRS-PREV-WEEK-AVG-USD.
003070     COMPUTE  WS-WINDOW-COUNT = WS-CURR-END - WS-CURR-START + 1.
003080     IF       WS-WINDOW-COUNT > 0
003090              COMPUTE DG-CRS-CURR-WEEK-AVG-USD ROUNDED =
003100                      WS-CURR-SUM / WS-WINDOW-COUNT
003110     ELSE
003120              MOVE  0 TO DG-CRS-CURR-WEEK-AVG-USD.
003130     IF       DG-CRS-PREV-WEEK-AVG-USD > 0
003140              COMPUTE DG-CRS-WOW-CHANGE-PCT ROUNDED =
003150                      ((DG-CRS-CURR-WEEK-AVG-USD -
003160                        DG-CRS-PREV-WEEK-AVG-USD) /
003170                        DG-CRS-PREV-WEEK-AVG-USD) * 100
003180     ELSE
003190              MOVE  0 TO DG-CRS-WOW-CHANGE-PCT.
003200     MOVE     WS-MTD-SUM TO DG-CRS-MTD-SPEND-USD.
003210     IF       DG-CSH-MONTHLY-BUDGET-USD > 0
003220              COMPUTE DG-CRS-BUDGET-UTIL-PCT ROUNDED =
003230                      (DG-CRS-MTD-SPEND-USD /
003240                       DG-CSH-MONTHLY-BUDGET-USD) * 100
003250     ELSE
003260              MOVE  0 TO DG-CRS-BUDGET-UTIL-PCT.
003270*
003280     IF       DG-CRS-WOW-CHANGE-PCT >= 30
003290              SET  DG-CRS-TREND-SPIKING TO TRUE
003300     ELSE
003310        IF    DG-CRS-WOW-CHANGE-PCT >= 20
003320              SET  DG-CRS-TREND-RISING TO TRUE
003330        ELSE
003340           IF DG-CRS-WOW-CHANGE-PCT <= -10
003350              SET  DG-CRS-TREND-FALLING TO TRUE
003360           ELSE
003370              SET  DG-CRS-TREND-STABLE TO TRUE.
003380     IF       DG-CRS-WOW-CHANGE-PCT >= 20
003390              SET  DG-CRS-SPIKE-FOUND TO TRUE
003400     ELSE
003410              MOVE "N" TO DG-CRS-SPIKE-DETECTED.
003420*
003430 AA057-SUM-PREV.
003440     ADD      WS-DAILY-AMOUNT (WS-WORK-IX) TO WS-PREV-SUM.
003450 AA057-EXIT.
003460     EXIT.
003470*
003480 AA058-SUM-CURR.
003490     ADD      WS-DAILY-AMOUNT (WS-WORK-IX) TO WS-CURR-SUM.
003500 AA058-EXIT.
003510     EXIT.
003520*
003530 AA059-SUM-MTD.
003540     ADD      WS-DAILY-AMOUNT (WS-WORK-IX) TO WS-MTD-SUM.
003550 AA059-EXIT.
003560     EXIT.
003570*
003580 AA070-PRINT-REPORT.
003590     MOVE     DG-CRS-CURR-WEEK-AVG-USD TO WS-PRT-CURR-AVG.
003600     MOVE     DG-CRS-PREV-WEEK-AVG-USD TO WS-PRT-PREV-AVG.
003610     MOVE     DG-CRS-WOW-CHANGE-PCT    TO WS-PRT-WOW-PCT.
003620     MOVE     DG-CRS-TREND             TO WS-PRT-TREND.
003630     IF       DG-CRS-TREND-SPIKING OR DG-CRS-TREND-RISING
003640              MOVE  "^" TO WS-PRT-TREND-ARROW
003650     ELSE
003660        IF    DG-CRS-TREND-FALLING
003670              MOVE  "v" TO WS-PRT-TREND-ARROW
003680        ELSE
003690              MOVE  "-" TO WS-PRT-TREND-ARROW.
003700     IF       DG-CRS-SPIKE-FOUND
003710              MOVE  "YES" TO WS-PRT-SPIKE
003720     ELSE
003730              MOVE  "NO " TO WS-PRT-SPIKE.
003740     MOVE     DG-CRS-MTD-SPEND-USD      TO WS-PRT-MTD-SPEND.
003750     MOVE     DG-CSH-MONTHLY-BUDGET-USD TO WS-PRT-BUDGET.
003760     MOVE     DG-CRS-BUDGET-UTIL-PCT    TO WS-PRT-UTIL-PCT.
003770     GENERATE DG-FINOPS-DETAIL.
003780*
003790 AA090-SET-RETURN-CODE.
003800     IF       DG-CRS-WOW-CHANGE-PCT >= 30
003810              MOVE  1 TO RETURN-CODE
003820     ELSE
003830              MOVE  0 TO RETURN-CODE.
003840*
003850 AA099-CLOSE-FILES.
003860     TERMINATE DG-FINOPS-REPORT.
003870     CLOSE    DG-COST-DATA-FILE
003880              DG-FIN-REPORT-FILE.
003890*
